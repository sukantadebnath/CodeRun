000010 ID DIVISION.                                                     000010
000020 PROGRAM-ID.     FETCHDTF.                                        000020
000030 AUTHOR.         R. HUTCHENS.                                     000030
000040 INSTALLATION.   DATA SERVICES - BATCH EXTRACT GROUP.              000040
000050 DATE-WRITTEN.   02/11/87.                                        000050
000060 DATE-COMPILED.                                                   000060
000070 SECURITY.       NON-CONFIDENTIAL.                                000070
000080******************************************************************000080
000090*REMARKS.                                                        *000090
000100*    EXTRACTION ENGINE FOR THE PAS EXTRACTION SUITE.  CALLED BY   *000100
000110*    PASEXTR FOR THE export AND fetch_n_translate OPERATIONS.     *000110
000120*                                                                *000120
000130*    READS THE MAIN JOB CONFIG AND THE DB SUB-CONFIG IT NAMES,    *000130
000140*    VALIDATES THE OUTPUT DELIMITER, DETERMINES WHETHER THE JOB   *000140
000150*    IS A STORED PROCEDURE OR PLAIN QUERY RUN AND BINDS ITS       *000150
000160*    PARAMETERS, THEN COPIES THE RESULT SET OUT TO A HEADERED     *000160
000170*    DELIMITED STAGING FILE NAMED <file.prefix>.txt.              *000170
000180*                                                                *000180
000190*    THIS SHOP DOES NOT OPEN A LIVE DATABASE CONNECTION FROM      *000190
000200*    BATCH COBOL.  THE "RESULT SET" IS A PRE-EXTRACTED FLAT FILE  *000200
000210*    (DDNAME EXTRSRC) CARRYING THE SAME FOUR COLUMNS THE LIVE      *000210
000220*    EXTRACT QUERIES RETURN FOR THIS JOB FAMILY.  A DIFFERENT      *000220
000230*    COLUMN SET WOULD NEED A DIFFERENT COPY OF THIS PROGRAM.      *000230
000240*                                                                *000240
000250*    INPUT.  LK-CONFIG-PATH   - MAIN CONFIG PROPERTIES FILE.      *000250
000260*    OUTPUT. LK-STAGING-NAME  - NAME OF THE FILE WRITTEN, OR      *000260
000270*            SPACES IF THE RUN WAS ABORTED (BAD DELIMITER).       *000270
000280*            LK-RETURN-CODE   - ZERO IF THE STAGING FILE WAS      *000280
000290*            WRITTEN, NON-ZERO OTHERWISE.                         *000290
000300******************************************************************000300
000310*    CHANGE LOG                                                  *000310
000320*    ----------                                                  *000320
000330*    02/11/87  RHG  PAS-0112  ORIGINAL PROGRAM.                   *PS*01
000340*    09/14/91  WLT  PAS-0158  DB CONFIG MOVED TO ITS OWN FILE;    *PS*02
000350*                   CALL CFGLOAD WITH FUNCTION 'DBCF' ADDED.      *PS*02
000360*    06/03/96  WLT  PAS-0177  STORED PROCEDURE PARAMETER BINDING  *PS*03
000370*                   ADDED ALONGSIDE THE EXISTING QUERY BINDING.   *PS*03
000380*    04/02/99  MAO  PAS-0201  Y2K REVIEW - NO DATE FIELDS IN      *PS*04
000390*                   THIS MODULE.  NO CHANGE REQUIRED.             *PS*04
000400*    08/19/05  KJP  PAS-0263  DELIMITER VALIDATION TIGHTENED TO   *PS*05
000410*                   REJECT ANYTHING BUT COMMA OR PIPE; USED TO    *PS*05
000420*                   DEFAULT SILENTLY TO COMMA.                    *PS*05
000425*    03/14/11  BTS  PAS-0297  STAGING FILE SUFFIX WAS BEING        *PS*06
000426*                   WRITTEN IN UPPER CASE (.TXT); DOWNSTREAM JOBS  *PS*06
000427*                   EXPECT THE LOWER-CASE .txt NAMED IN THE JOB    *PS*06
000428*                   CONFIG -- CORRECTED.                           *PS*06
000429*    11/03/17  BTS  PAS-0320  SCRATCH COUNTERS RELEVELED 01 TO 77. *PS*07
000430******************************************************************000430
000440 ENVIRONMENT DIVISION.                                            000440
000450 CONFIGURATION SECTION.                                            000450
000460 SOURCE-COMPUTER. IBM-390.                                        000460
000470 OBJECT-COMPUTER. IBM-390.                                        000470
000480 SPECIAL-NAMES.                                                    000480
000490     C01 IS TOP-OF-FORM.                                          000490
000500 INPUT-OUTPUT SECTION.                                            000500
000510 FILE-CONTROL.                                                    000510
000520     SELECT XR-SOURCE-FILE  ASSIGN TO EXTRSRC                     000520
000530            ORGANIZATION IS LINE SEQUENTIAL                       000530
000540            FILE STATUS  IS WS-SOURCE-STATUS.                     000540
000550     SELECT XR-STAGING-FILE ASSIGN TO WS-DYN-STAGING-PATH         000550
000560            ORGANIZATION IS LINE SEQUENTIAL                       000560
000570            FILE STATUS  IS WS-STAGING-STATUS.                   000570
000580 DATA DIVISION.                                                   000580
000590 FILE SECTION.                                                    000590
000600 FD  XR-SOURCE-FILE                                                000600
000610     RECORDING MODE IS V.                                        000610
000620 01  XR-SOURCE-INREC                PIC X(100).                   000620
000630 FD  XR-STAGING-FILE                                               000630
000640     RECORDING MODE IS V.                                        000640
000650 01  XR-STAGING-OUTREC              PIC X(100).                   000650
000660                                                                  000660
000670 WORKING-STORAGE SECTION.                                         000670
000680 01  WS-SWITCHES.                                                 000680
000690     05  WS-SOURCE-STATUS           PIC X(02) VALUE SPACES.       000690
000700         88  WS-SOURCE-OK           VALUE '00'.                   000700
000710     05  WS-SOURCE-EOF              PIC X(01) VALUE 'N'.          000710
000720         88  WS-AT-SOURCE-EOF       VALUE 'Y'.                    000720
000730     05  WS-STAGING-STATUS          PIC X(02) VALUE SPACES.       000730
000740         88  WS-STAGING-OK          VALUE '00'.                   000740
000750     05  WS-DELIM-VALID-SW          PIC X(01) VALUE 'N'.          000750
000760         88  WS-DELIM-IS-VALID      VALUE 'Y'.                   000760
000770     05  WS-IS-STORPROC-SW          PIC X(01) VALUE 'N'.          000770
000780         88  WS-IS-STORPROC         VALUE 'Y'.                   000780
000790     05  WS-HEADER-WRITTEN-SW       PIC X(01) VALUE 'N'.          000790
000800         88  WS-HEADER-WRITTEN      VALUE 'Y'.                   000800
000810                                                                  000810
000820 01  WS-DYN-STAGING-PATH            PIC X(80) VALUE SPACES.        000820
000830 01  WS-PARA-NAME                   PIC X(30) VALUE SPACES.       000830
000840 01  WS-EXEC-TYPE-UC                PIC X(20) VALUE SPACES.        000840
000841*    CHARACTER-AT-A-TIME VIEW OF THE FOLDED EXEC TYPE, USED TO      000841
000842*    DISPLAY AN UNRECOGNIZED execution.type ONE BYTE AT A TIME     000842
000843*    FOR PROBLEM DETERMINATION WHEN NEITHER KNOWN KEYWORD MATCHES. 000843
000845 01  WS-EXEC-TYPE-CHARS REDEFINES WS-EXEC-TYPE-UC.                000845
000846     05  WS-EXEC-TYPE-BYTE          PIC X(01) OCCURS 20 TIMES.     000846
000847*    SUBSCRIPT FOR THE BYTE DUMP ABOVE -- BELONGS TO NO RECORD,     000847
000848*    LIVES ONLY WHILE 0410-DUMP-EXEC-TYPE IS ON THE STACK.          000848
000849 77  WS-EXEC-TYPE-IDX               PIC 9(02) COMP VALUE 0.        000849
000850 77  WS-ROW-COUNT                   PIC 9(07) COMP-3 VALUE 0.    000850
000860                                                                  000860
000870*    GENERIC COMMA-LIST SPLIT WORK AREA, ALSO USED BY VALTRANS.   000870
000880 01  WS-CSV-WORK.                                                  000880
000890     05  WS-LIST-TEXT               PIC X(200).                  000890
000900     05  WS-LIST-PTR                PIC 9(03) COMP-3 VALUE 1.    000900
000910     05  WS-ONE-TOKEN               PIC X(080).                  000910
000911*    FLAT BYTE VIEW OF THE SPLIT WORK AREA USED WHEN DUMPING A     000911
000912*    BAD PARAMETER LIST TO DISPLAY DURING PROBLEM DETERMINATION.  000912
000913 01  WS-CSV-WORK-R REDEFINES WS-CSV-WORK PIC X(282).              000913
000920                                                                  000920
000930*    PARAMETER BINDING TABLE - HOLDS EITHER THE NAMED STORED      000930
000940*    PROCEDURE PARAMETER LIST OR THE POSITIONAL QUERY PARAMETER   000940
000950*    LIST, BOUND TO THE sql.params VALUES IN LIST ORDER.          000950
000960 01  WS-PARAM-TABLE.                                               000960
000970     05  WS-PARAM-COUNT             PIC 9(03) COMP-3 VALUE 0.    000970
000980     05  WS-PARAM-ENTRY OCCURS 20 TIMES                          000980
000990             INDEXED BY WS-PARAM-IDX.                             000990
001000         10  WS-PARAM-NAME          PIC X(30).                   001000
001010         10  WS-PARAM-VALUE         PIC X(80).                   001010
001015*    FLAT BYTE VIEW OF THE PARAMETER TABLE, SAME PURPOSE AS       001015
001016*    WS-CSV-WORK-R ABOVE.                                         001016
001017 01  WS-PARAM-TABLE-R REDEFINES WS-PARAM-TABLE PIC X(2202).       001017
001020                                                                  001020
001030 01  LK-CFG-FUNCTION-CODE           PIC X(04).                   001030
001040 01  LK-CFG-RETURN-CODE             PIC S9(4) COMP.               001040
001050                                                                  001050
001060 COPY CFGMAIN.                                                    001060
001070 COPY CFGDB.                                                      001070
001080 COPY XTRREC.                                                     001080
001090                                                                  001090
001100 LINKAGE SECTION.                                                  001100
001110 01  LK-CONFIG-PATH                 PIC X(80).                   001110
001120 01  LK-STAGING-NAME                PIC X(44).                   001120
001130 01  LK-RETURN-CODE                 PIC S9(4) COMP.               001130
001140                                                                  001140
001150 PROCEDURE DIVISION USING LK-CONFIG-PATH, LK-STAGING-NAME,         001150
001160           LK-RETURN-CODE.                                        001160
001170                                                                  001170
001180 0000-MAIN-LINE.                                                  001180
001190     MOVE '0000-MAIN-LINE' TO WS-PARA-NAME.                       001190
001200     MOVE ZERO   TO LK-RETURN-CODE.                               001200
001210     MOVE SPACES TO LK-STAGING-NAME.                              001210
001220                                                                  001220
001230     PERFORM 0100-LOAD-MAIN-CONFIG  THRU 0100-EXIT.               001230
001240     IF LK-RETURN-CODE NOT = ZERO                                001240
001250         GO TO 0000-EXIT                                          001250
001260     END-IF.                                                      001260
001270                                                                  001270
001280     PERFORM 0200-LOAD-DB-CONFIG    THRU 0200-EXIT.               001280
001290     PERFORM 0300-VALIDATE-DELIMITER THRU 0300-EXIT.              001290
001300     IF NOT WS-DELIM-IS-VALID                                    001300
001310         MOVE 16 TO LK-RETURN-CODE                                001310
001320         GO TO 0000-EXIT                                          001320
001330     END-IF.                                                      001330
001340                                                                  001340
001350     PERFORM 0400-DETERMINE-EXEC-TYPE THRU 0400-EXIT.             001350
001360     PERFORM 0450-BIND-PARAMETERS    THRU 0450-EXIT.              001360
001370     PERFORM 0500-COPY-RESULT-SET    THRU 0500-EXIT.              001370
001380     PERFORM 0700-RETURN-STAGING-NAME THRU 0700-EXIT.             001380
001390 0000-EXIT.                                                        001390
001400     GOBACK.                                                      001400
001410                                                                  001410
001420 0100-LOAD-MAIN-CONFIG.                                            001420
001430     MOVE '0100-LOAD-MAIN-CONFIG' TO WS-PARA-NAME.                001430
001440     MOVE 'MAIN' TO LK-CFG-FUNCTION-CODE.                         001440
001450     CALL 'CFGLOAD' USING LK-CFG-FUNCTION-CODE, LK-CONFIG-PATH,   001450
001460               CM-CONFIG-RECORD, CD-DBCONFIG-RECORD,              001460
001470               LK-CFG-RETURN-CODE.                                001470
001480     IF LK-CFG-RETURN-CODE NOT = ZERO                            001480
001490         MOVE 12 TO LK-RETURN-CODE                                001490
001500     END-IF.                                                      001500
001510 0100-EXIT.                                                        001510
001520     EXIT.                                                        001520
001530                                                                  001530
001540 0200-LOAD-DB-CONFIG.                                             001540
001550     MOVE '0200-LOAD-DB-CONFIG' TO WS-PARA-NAME.                 001550
001560     MOVE 'DBCF' TO LK-CFG-FUNCTION-CODE.                         001560
001570     CALL 'CFGLOAD' USING LK-CFG-FUNCTION-CODE, CM-DB-CONFIG-PATH,001570
001580               CM-CONFIG-RECORD, CD-DBCONFIG-RECORD,              001580
001590               LK-CFG-RETURN-CODE.                                001590
001600*    A MISSING OR UNREADABLE DB CONFIG FILE IS NOT FATAL TO       *PS*02
001610*    THIS STAND-IN EXTRACT -- THE JDBC FIELDS ARE CARRIED FOR     *PS*02
001620*    COMPLETENESS BUT NEVER USED TO OPEN A CONNECTION.            *PS*02
001630 0200-EXIT.                                                        001630
001640     EXIT.                                                        001640
001650                                                                  001650
001660 0300-VALIDATE-DELIMITER.                                         001660
001670     MOVE '0300-VALIDATE-DELIMITER' TO WS-PARA-NAME.              001670
001680     IF CM-DELIMITER = ',' OR CM-DELIMITER = '|'                 001680
001690         MOVE 'Y' TO WS-DELIM-VALID-SW                           001690
001700     ELSE                                                         001700
001710         MOVE 'N' TO WS-DELIM-VALID-SW                           001710
001720         DISPLAY 'FETCHDTF - INVALID DELIMITER: ' CM-DELIMITER   001720
001730     END-IF.                                                      001730
001740 0300-EXIT.                                                        001740
001750     EXIT.                                                        001750
001760                                                                  001760
001770 0400-DETERMINE-EXEC-TYPE.                                        001770
001780     MOVE '0400-DETERMINE-EXEC-TYPE' TO WS-PARA-NAME.            001780
001790*    FOLD THE CONFIGURED execution.type TO UPPER CASE BY HAND -   001790
001800*    NO INTRINSIC FUNCTIONS IN THIS SHOP'S BATCH COBOL.           001800
001810     MOVE CM-EXECUTION-TYPE TO WS-EXEC-TYPE-UC.                   001810
001820     INSPECT WS-EXEC-TYPE-UC CONVERTING                          001820
001830         'abcdefghijklmnopqrstuvwxyz'                            001830
001840         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         001840
001850     IF WS-EXEC-TYPE-UC = 'STORED_PROCEDURE'                     001850
001860         MOVE 'Y' TO WS-IS-STORPROC-SW                           001860
001870     ELSE                                                         001870
001880         MOVE 'N' TO WS-IS-STORPROC-SW                           001880
001881         IF WS-EXEC-TYPE-UC NOT = SPACES                         001881
001882            AND WS-EXEC-TYPE-UC NOT = 'QUERY'                     001882
001883             PERFORM 0410-DUMP-EXEC-TYPE THRU 0410-EXIT            001883
001884         END-IF                                                    001884
001890     END-IF.                                                      001890
001900 0400-EXIT.                                                        001900
001910     EXIT.                                                        001910
001911                                                                   001911
001912*    AN UNRECOGNIZED execution.type IS NOT FATAL -- THIS SHOP      001912
001913*    TREATS IT AS A PLAIN QUERY -- BUT THE FOLDED VALUE IS          001913
001914*    DUMPED ONE BYTE AT A TIME SO THE OPERATOR CAN SPOT A           001914
001915*    MISTYPED KEYWORD IN THE CONFIG WITHOUT A HEX DUMP.             001915
001916 0410-DUMP-EXEC-TYPE.                                               001916
001917     MOVE '0410-DUMP-EXEC-TYPE' TO WS-PARA-NAME.                   001917
001918     MOVE 1 TO WS-EXEC-TYPE-IDX.                                   001918
001919     PERFORM 0415-DUMP-ONE-EXEC-BYTE THRU 0415-EXIT                 001919
001920         UNTIL WS-EXEC-TYPE-IDX > 20.                               001920
001921 0410-EXIT.                                                         001921
001922     EXIT.                                                         001922
001923                                                                   001923
001924 0415-DUMP-ONE-EXEC-BYTE.                                          001924
001925     IF WS-EXEC-TYPE-BYTE (WS-EXEC-TYPE-IDX) NOT = SPACE           001925
001926         DISPLAY 'FETCHDTF - UNRECOGNIZED EXEC TYPE BYTE '         001926
001927                 WS-EXEC-TYPE-IDX ' = '                           001927
001928                 WS-EXEC-TYPE-BYTE (WS-EXEC-TYPE-IDX)              001928
001929     END-IF.                                                       001929
001930     ADD 1 TO WS-EXEC-TYPE-IDX.                                    001930
001931 0415-EXIT.                                                        001931
001932     EXIT.                                                        001932
001933                                                                  001933
001940 0450-BIND-PARAMETERS.                                            001940
001941     MOVE '0450-BIND-PARAMETERS' TO WS-PARA-NAME.                001941
001950     INITIALIZE WS-PARAM-TABLE.                                   001950
001960     IF WS-IS-STORPROC                                           001960
001970         MOVE CM-STORPROC-PARAMS TO WS-LIST-TEXT                 001970
001980         PERFORM 0470-SPLIT-INTO-NAMES THRU 0470-EXIT             001980
001990     END-IF.                                                      001990
002000     MOVE CM-SQL-PARAMS TO WS-LIST-TEXT.                          002000
002010     PERFORM 0480-SPLIT-INTO-VALUES THRU 0480-EXIT.              002010
002020 0450-EXIT.                                                        002020
002030     EXIT.                                                        002030
002040                                                                  002040
002050 0470-SPLIT-INTO-NAMES.                                           002050
002060     MOVE '0470-SPLIT-INTO-NAMES' TO WS-PARA-NAME.                002060
002070     MOVE 1 TO WS-LIST-PTR.                                       002070
002075     PERFORM 0475-SPLIT-ONE-NAME THRU 0475-EXIT                   002075
002076             UNTIL WS-LIST-PTR > LENGTH OF WS-LIST-TEXT           002076
002077                OR WS-LIST-TEXT (WS-LIST-PTR:1) = SPACE.          002077
002210 0470-EXIT.                                                        002210
002220     EXIT.                                                        002220
002221                                                                  002221
002222 0475-SPLIT-ONE-NAME.                                             002222
002223     MOVE '0475-SPLIT-ONE-NAME' TO WS-PARA-NAME.                 002223
002224     UNSTRING WS-LIST-TEXT DELIMITED BY ','                      002224
002225         INTO WS-ONE-TOKEN                                       002225
002226         WITH POINTER WS-LIST-PTR                                002226
002227     END-UNSTRING.                                                002227
002228     IF WS-ONE-TOKEN NOT = SPACES                                 002228
002229*        stored.procedure.params CARRIES MORE NAMES THAN THE      002229
002230*        BINDING TABLE HOLDS -- THE RAW PARAMETER LIST AND        002230
002231*        TABLE ARE DUMPED THROUGH THEIR FLAT BYTE VIEWS SO THE    002231
002232*        CONFIGURATION CAN BE TRIMMED BACK.                       002232
002233         IF WS-PARAM-COUNT >= 20                                  002233
002234             DISPLAY 'FETCHDTF - PARAM NAME LIST OVERFLOW: '      002234
002235                     WS-CSV-WORK-R                                002235
002236             DISPLAY 'FETCHDTF - PARAM TABLE AT OVERFLOW: '       002236
002237                     WS-PARAM-TABLE-R                             002237
002238         ELSE                                                     002238
002239             ADD 1 TO WS-PARAM-COUNT                              002239
002241             MOVE WS-ONE-TOKEN TO WS-PARAM-NAME (WS-PARAM-COUNT)  002241
002242         END-IF                                                   002242
002243     END-IF.                                                      002243
002244     MOVE SPACES TO WS-ONE-TOKEN.                                 002244
002246 0475-EXIT.                                                        002246
002247     EXIT.                                                        002247
002248                                                                  002248
002249 0480-SPLIT-INTO-VALUES.                                           002249
002250     MOVE '0480-SPLIT-INTO-VALUES' TO WS-PARA-NAME.              002250
002260     MOVE 1 TO WS-LIST-PTR.                                       002260
002270     MOVE ZERO TO WS-PARAM-IDX.                                   002270
002275     PERFORM 0485-SPLIT-ONE-VALUE THRU 0485-EXIT                 002275
002276             UNTIL WS-LIST-PTR > LENGTH OF WS-LIST-TEXT           002276
002277                OR WS-LIST-TEXT (WS-LIST-PTR:1) = SPACE.          002277
002490 0480-EXIT.                                                        002490
002500     EXIT.                                                        002500
002501                                                                  002501
002502 0485-SPLIT-ONE-VALUE.                                            002502
002503     MOVE '0485-SPLIT-ONE-VALUE' TO WS-PARA-NAME.                002503
002504     UNSTRING WS-LIST-TEXT DELIMITED BY ','                      002504
002505         INTO WS-ONE-TOKEN                                       002505
002506         WITH POINTER WS-LIST-PTR                                002506
002507     END-UNSTRING.                                                002507
002508     IF WS-ONE-TOKEN NOT = SPACES                                 002508
002509         SET WS-PARAM-IDX UP BY 1                                 002509
002510         IF WS-PARAM-IDX <= WS-PARAM-COUNT                        002510
002511             MOVE WS-ONE-TOKEN TO WS-PARAM-VALUE (WS-PARAM-IDX)   002511
002512         ELSE                                                     002512
002513*            QUERY HAS MORE POSITIONAL VALUES THAN NAMED          002513
002514*            PARAMETERS - BIND BY POSITION ONLY IN THAT CASE.     002514
002515             ADD 1 TO WS-PARAM-COUNT                              002515
002516             MOVE WS-ONE-TOKEN TO WS-PARAM-VALUE (WS-PARAM-COUNT) 002516
002517         END-IF                                                   002517
002518     END-IF.                                                      002518
002519     MOVE SPACES TO WS-ONE-TOKEN.                                 002519
002520 0485-EXIT.                                                        002520
002521     EXIT.                                                        002521
002522                                                                  002522
002525 0500-COPY-RESULT-SET.                                            002525
002530     MOVE '0500-COPY-RESULT-SET' TO WS-PARA-NAME.                002530
002540     STRING CM-FILE-PREFIX DELIMITED BY SPACE                     002540
002550            '.txt'       DELIMITED BY SIZE                       002550
002560         INTO WS-DYN-STAGING-PATH                                 002560
002570     END-STRING.                                                  002570
002580                                                                  002580
002590     OPEN INPUT  XR-SOURCE-FILE.                                  002590
002600     OPEN OUTPUT XR-STAGING-FILE.                                 002600
002610     IF NOT WS-SOURCE-OK OR NOT WS-STAGING-OK                    002610
002620         DISPLAY 'FETCHDTF - OPEN FAILED, SRC=' WS-SOURCE-STATUS 002620
002630                 ' STG=' WS-STAGING-STATUS                       002630
002640         MOVE 12 TO LK-RETURN-CODE                                002640
002650         GO TO 0500-EXIT                                          002650
002660     END-IF.                                                      002660
002670                                                                  002670
002680     MOVE 'N' TO WS-SOURCE-EOF.                                   002680
002690     MOVE 'N' TO WS-HEADER-WRITTEN-SW.                           002690
002695     PERFORM 0520-READ-ONE-SOURCE-ROW THRU 0520-EXIT             002695
002696             UNTIL WS-AT-SOURCE-EOF.                              002696
002820     CLOSE XR-SOURCE-FILE, XR-STAGING-FILE.                      002820
002830 0500-EXIT.                                                        002830
002840     EXIT.                                                        002840
002841                                                                  002841
002842 0520-READ-ONE-SOURCE-ROW.                                        002842
002843     MOVE '0520-READ-ONE-SOURCE-ROW' TO WS-PARA-NAME.            002843
002844     READ XR-SOURCE-FILE INTO XR-SOURCE-ROW                      002844
002845         AT END                                                   002845
002846             MOVE 'Y' TO WS-SOURCE-EOF                            002846
002847         NOT AT END                                               002847
002848             IF NOT WS-HEADER-WRITTEN                             002848
002849                 PERFORM 0550-WRITE-HEADER THRU 0550-EXIT        002849
002850             END-IF                                               002850
002851             PERFORM 0600-WRITE-DATA-ROW THRU 0600-EXIT          002851
002852             ADD 1 TO WS-ROW-COUNT                               002852
002853     END-READ.                                                    002853
002854 0520-EXIT.                                                        002854
002855     EXIT.                                                        002855
002856                                                                  002856
002860 0550-WRITE-HEADER.                                                002860
002870     MOVE '0550-WRITE-HEADER' TO WS-PARA-NAME.                   002870
002880     STRING 'CUST-ID'     DELIMITED BY SIZE                      002880
002890            CM-DELIMITER  DELIMITED BY SIZE                      002890
002900            'REGION-CD'   DELIMITED BY SIZE                      002900
002910            CM-DELIMITER  DELIMITED BY SIZE                      002910
002920            'STATUS-CD'   DELIMITED BY SIZE                      002920
002930            CM-DELIMITER  DELIMITED BY SIZE                      002930
002940            'AMOUNT'      DELIMITED BY SIZE                      002940
002950         INTO XR-HEADER-LINE                                      002950
002960     END-STRING.                                                 002960
002970     MOVE XR-HEADER-LINE TO XR-STAGING-OUTREC.                   002970
002980     WRITE XR-STAGING-OUTREC.                                     002980
002990     MOVE 'Y' TO WS-HEADER-WRITTEN-SW.                           002990
003000 0550-EXIT.                                                        003000
003010     EXIT.                                                        003010
003020                                                                  003020
003030 0600-WRITE-DATA-ROW.                                             003030
003040     MOVE '0600-WRITE-DATA-ROW' TO WS-PARA-NAME.                 003040
003050     STRING XR-CUST-ID    DELIMITED BY SIZE                      003050
003060            CM-DELIMITER  DELIMITED BY SIZE                      003060
003070            XR-REGION-CD  DELIMITED BY SIZE                      003070
003080            CM-DELIMITER  DELIMITED BY SIZE                      003080
003090            XR-STATUS-CD  DELIMITED BY SIZE                      003090
003100            CM-DELIMITER  DELIMITED BY SIZE                      003100
003110            XR-AMOUNT     DELIMITED BY SIZE                      003110
003120         INTO XR-DATA-LINE                                        003120
003130     END-STRING.                                                 003130
003140     MOVE XR-DATA-LINE TO XR-STAGING-OUTREC.                     003140
003150     WRITE XR-STAGING-OUTREC.                                     003150
003160 0600-EXIT.                                                        003160
003170     EXIT.                                                        003170
003180                                                                  003180
003190 0700-RETURN-STAGING-NAME.                                        003190
003200     MOVE '0700-RETURN-STAGING-NAME' TO WS-PARA-NAME.            003200
003210     MOVE WS-DYN-STAGING-PATH TO LK-STAGING-NAME.                003210
003220 0700-EXIT.                                                        003220
003230     EXIT.                                                        003230
