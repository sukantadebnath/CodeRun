000010 ID DIVISION.                                                     000010
000020 PROGRAM-ID.     PASEXTR.                                         000020
000030 AUTHOR.         R. HUTCHENS.                                     000030
000040 INSTALLATION.   DATA SERVICES - BATCH EXTRACT GROUP.              000040
000050 DATE-WRITTEN.   02/06/87.                                        000050
000060 DATE-COMPILED.                                                   000060
000070 SECURITY.       NON-CONFIDENTIAL.                                000070
000080******************************************************************000080
000090*REMARKS.                                                        *000090
000100*    MAIN LINE DRIVER OF THE PAS EXTRACTION SUITE.  READS ITS     *000100
000110*    OWN TWO CONTROL CARDS (OPERATION, CONFIG PATH), THEN         *000110
000120*    CALLS THE SUBPROGRAM OR PAIR OF SUBPROGRAMS THAT OPERATION   *000120
000130*    REQUIRES:                                                   *000130
000140*                                                                *000140
000150*        export             - FETCHDTF ONLY.                    *000150
000160*        translate          - VALTRANS ONLY.                    *000160
000170*        fetch_n_translate  - FETCHDTF, THEN VALTRANS AGAINST    *000170
000180*                             THE STAGING FILE FETCHDTF WROTE.   *000180
000190*                                                                *000190
000200*    WHEN WSOPERCD IS BLANK THE DEFAULT OPERATION IS translate;   *000200
000210*    WHEN WSCFGPTH IS BLANK THE DEFAULT CONFIG PATH IS            *000210
000220*    config.properties.  THIS SHOP DOES NOT PARSE COMMAND LINE    *000220
000230*    SWITCHES -- THE TWO CONTROL VALUES ARRIVE ON PARM CARDS      *000230
000240*    READ FROM SYSIN, ONE PER LINE, OPERATION FIRST.              *000240
000250******************************************************************000250
000260*    CHANGE LOG                                                  *000260
000270*    ----------                                                  *000270
000280*    02/06/87  RHG  PAS-0112  ORIGINAL PROGRAM.                   *PS*01
000290*    09/14/91  WLT  PAS-0158  fetch_n_translate OPERATION ADDED;  *PS*02
000300*                   CHAINS THE STAGING FILE NAME INTO VALTRANS.   *PS*02
000310*    04/02/99  MAO  PAS-0201  Y2K REVIEW - NO DATE FIELDS IN      *PS*03
000320*                   THIS MODULE.  NO CHANGE REQUIRED.             *PS*03
000330*    01/05/09  KJP  PAS-0281  DEFAULT OPERATION translate AND     *PS*04
000340*                   DEFAULT CONFIG PATH config.properties         *PS*04
000350*                   ADDED SO AN EMPTY CONTROL CARD DOES NOT ABEND. *PS*04
000351*    06/11/14  BTS  PAS-0259  ONE-CHARACTER SHORTHAND OPERATION    *PS*05
000352*                   CODES (E/T/F) ACCEPTED ON THE OPERATION CARD   *PS*05
000353*                   SO OLDER OPERATOR RUN SHEETS STILL WORK;       *PS*05
000354*                   EXPANDED TO THE FULL OPERATION NAME IN 0100    *PS*05
000355*                   AND ECHOED TO THE JOB LOG.                     *PS*05
000356*    03/22/16  BTS  PAS-0268  EXPORT STEP FAILURE NOW DUMPS THE    *PS*06
000357*                   FETCH RETURN CODE'S RAW COMP BYTES TO THE      *PS*06
000358*                   CONSOLE (0410-DUMP-RC-BYTES) SINCE THE LOG     *PS*06
000359*                   CANNOT DISPLAY A COMP FIELD DIRECTLY.          *PS*06
000360******************************************************************000360
000370 ENVIRONMENT DIVISION.                                            000370
000380 CONFIGURATION SECTION.                                            000380
000390 SOURCE-COMPUTER. IBM-390.                                        000390
000400 OBJECT-COMPUTER. IBM-390.                                        000400
000410 SPECIAL-NAMES.                                                    000410
000420     C01 IS TOP-OF-FORM.                                          000420
000430 INPUT-OUTPUT SECTION.                                            000430
000440 FILE-CONTROL.                                                    000440
000450     SELECT WS-CONTROL-FILE ASSIGN TO PASCTL                      000450
000460            ORGANIZATION IS LINE SEQUENTIAL                       000460
000470            FILE STATUS  IS WS-CONTROL-STATUS.                    000470
000480 DATA DIVISION.                                                   000480
000490 FILE SECTION.                                                    000490
000500 FD  WS-CONTROL-FILE                                               000500
000510     RECORDING MODE IS V.                                        000510
000520 01  WS-CONTROL-INREC             PIC X(80).                     000520
000530                                                                  000530
000540 WORKING-STORAGE SECTION.                                         000540
000541*    SCRATCH ITEMS THAT BELONG TO NO RECORD -- A LOOP SUBSCRIPT    000541
000542*    FOR THE RETURN-CODE BYTE DUMP AND A ONE-SHOT FLAG FOR THE     000542
000543*    SHORTHAND-OPERATION-CODE EXPANSION, BOTH USED ONLY WITHIN A   000543
000544*    SINGLE PARAGRAPH AND NOT PART OF ANY GROUP.                   000544
000545 77  WS-RC-BYTE-IDX                 PIC 9     COMP VALUE 0.        000545
000546 77  WS-SHORTHAND-USED              PIC X     VALUE 'N'.           000546
000550 01  WS-SWITCHES.                                                 000550
000560     05  WS-CONTROL-STATUS          PIC X(02) VALUE SPACES.       000560
000570         88  WS-CONTROL-OK          VALUE '00'.                   000570
000580     05  WS-CARD-NUMBER             PIC 9(01) COMP-3 VALUE 0.     000580
000590 01  WS-PARA-NAME                   PIC X(30) VALUE SPACES.       000590
000600 01  WS-RUN-RETURN-CODE             PIC S9(4) COMP VALUE 0.       000600
000610                                                                  000610
000620*    CONTROL CARD VALUES, READ ONE PER LINE - OPERATION CARD      000620
000630*    FIRST, THEN THE CONFIG PATH CARD.                           000630
000640 01  WS-OPERCD                      PIC X(20) VALUE SPACES.       000640
000650     88  WS-OPER-IS-EXPORT          VALUE 'EXPORT'.               000650
000660     88  WS-OPER-IS-TRANSLATE       VALUE 'TRANSLATE'.            000660
000670     88  WS-OPER-IS-FETCH-XLATE     VALUE 'FETCH_N_TRANSLATE'.    000670
000680 01  WS-CFGPTH                      PIC X(80) VALUE SPACES.       000680
000690                                                                  000690
000700*    ALTERNATE BYTE-LEVEL VIEW OF THE OPERATION CARD, KEPT FOR    000700
000710*    A FUTURE RELEASE THAT WILL ACCEPT A ONE-CHARACTER SHORTHAND  000710
000720*    CODE IN COLUMN ONE INSTEAD OF THE FULL WORD.                 000720
000730 01  WS-OPERCD-R REDEFINES WS-OPERCD.                              000730
000740     05  WS-OPERCD-FIRST-CHAR       PIC X(01).                    000740
000750     05  FILLER                     PIC X(19).                    000750
000760                                                                  000760
000770*    STAGING FILE NAME RETURNED BY FETCHDTF, CARRIED INTO         000770
000780*    VALTRANS AS ITS INPUT OVERRIDE FOR fetch_n_translate.        000780
000790 01  WS-STAGING-NAME                PIC X(44) VALUE SPACES.       000790
000800 01  WS-NO-OVERRIDE                 PIC X(44) VALUE SPACES.       000800
000810                                                                  000810
000820*    FLAT VIEW OF THE STAGING NAME, USED WHEN DISPLAYING IT TO    000820
000830*    THE JOB LOG FOR OPERATOR REFERENCE.                          000830
000840 01  WS-STAGING-NAME-R REDEFINES WS-STAGING-NAME PIC X(44).       000840
000850                                                                  000850
000860 01  LK-FETCH-CONFIG-PATH           PIC X(80).                    000860
000870 01  LK-FETCH-RETURN-CODE           PIC S9(4) COMP.                000870
000880 01  LK-XLATE-CONFIG-PATH           PIC X(80).                    000880
000890 01  LK-XLATE-RETURN-CODE           PIC S9(4) COMP.                000890
000895*    BYTE-LEVEL VIEW OF THE FETCH STEP RETURN CODE, USED BY THE    000895
000896*    OPERATOR CONSOLE MESSAGE ROUTINE TO DUMP THE RAW COMP BYTES   000896
000897*    WHEN A NONZERO CODE COMES BACK -- THE CONSOLE LOG CANNOT      000897
000898*    DISPLAY A COMP FIELD DIRECTLY, SO IT IS SHOWN ONE BYTE AT A   000898
000899*    TIME THROUGH THIS REDEFINITION.                              000899
000900 01  LK-FETCH-RETURN-CODE-R REDEFINES LK-FETCH-RETURN-CODE.        000900
000901     05  LK-FETCH-RC-BYTE           PIC X(01) OCCURS 2 TIMES.      000901
000905                                                                  000905
000910 PROCEDURE DIVISION.                                               000910
000920                                                                  000920
000930 0000-MAIN-LINE.                                                  000930
000940     MOVE '0000-MAIN-LINE' TO WS-PARA-NAME.                      000940
000950     PERFORM 0100-DETERMINE-OPERATION THRU 0100-EXIT.            000950
000960                                                                  000960
000970     EVALUATE TRUE                                                000970
000980         WHEN WS-OPER-IS-EXPORT                                  000980
000990             PERFORM 0200-RUN-EXPORT THRU 0200-EXIT              000990
001000         WHEN WS-OPER-IS-FETCH-XLATE                             001000
001010             PERFORM 0400-RUN-FETCH-N-XLATE THRU 0400-EXIT        001010
001020         WHEN OTHER                                                001020
001030             PERFORM 0300-RUN-TRANSLATE THRU 0300-EXIT            001030
001040     END-EVALUATE.                                                001040
001050                                                                  001050
001060     STOP RUN.                                                    001060
001070                                                                  001070
001080 0100-DETERMINE-OPERATION.                                        001080
001090     MOVE '0100-DETERMINE-OPERATION' TO WS-PARA-NAME.            001090
001100     OPEN INPUT WS-CONTROL-FILE.                                  001100
001110     IF NOT WS-CONTROL-OK                                        001110
001120*        NO CONTROL CARDS SUPPLIED -- RUN WITH BOTH DEFAULTS.     001120
001130         MOVE 'TRANSLATE' TO WS-OPERCD                            001130
001140         MOVE 'config.properties' TO WS-CFGPTH                   001140
001150         GO TO 0100-EXIT                                          001150
001160     END-IF.                                                      001160
001170                                                                  001170
001180     MOVE 0 TO WS-CARD-NUMBER.                                    001180
001190     READ WS-CONTROL-FILE INTO WS-OPERCD                         001190
001200         AT END                                                   001200
001210             CONTINUE                                             001210
001220         NOT AT END                                               001220
001230             ADD 1 TO WS-CARD-NUMBER                              001230
001240     END-READ.                                                    001240
001250     READ WS-CONTROL-FILE INTO WS-CFGPTH                         001250
001260         AT END                                                   001260
001270             CONTINUE                                             001270
001280         NOT AT END                                               001280
001290             ADD 1 TO WS-CARD-NUMBER                              001290
001300     END-READ.                                                    001300
001310     CLOSE WS-CONTROL-FILE.                                       001310
001320                                                                  001320
001330     IF WS-OPERCD = SPACES                                       001330
001340         MOVE 'TRANSLATE' TO WS-OPERCD                            001340
001350     END-IF.                                                      001350
001352*    ONE-CHARACTER SHORTHAND CODE SUPPORT -- AN OPERATOR CARD      001352
001353*    OF JUST E, T OR F IS EXPANDED TO THE FULL OPERATION NAME      001353
001354*    SO THE OLDER OPERATOR RUN SHEETS STILL WORK UNCHANGED.        001354
001355     IF NOT WS-OPER-IS-EXPORT                                      001355
001356        AND NOT WS-OPER-IS-TRANSLATE                               001356
001357        AND NOT WS-OPER-IS-FETCH-XLATE                             001357
001358         EVALUATE WS-OPERCD-FIRST-CHAR                             001358
001359             WHEN 'E'                                              001359
001360                 MOVE 'EXPORT' TO WS-OPERCD                       001360
001361                 MOVE 'Y' TO WS-SHORTHAND-USED                    001361
001362             WHEN 'T'                                              001362
001363                 MOVE 'TRANSLATE' TO WS-OPERCD                    001363
001364                 MOVE 'Y' TO WS-SHORTHAND-USED                    001364
001365             WHEN 'F'                                              001365
001366                 MOVE 'FETCH_N_TRANSLATE' TO WS-OPERCD            001366
001367                 MOVE 'Y' TO WS-SHORTHAND-USED                    001367
001368             WHEN OTHER                                            001368
001369                 CONTINUE                                          001369
001370         END-EVALUATE                                              001370
001371     END-IF.                                                       001371
001372     IF WS-SHORTHAND-USED = 'Y'                                    001372
001373         DISPLAY 'PASEXTR - OPERATION CARD EXPANDED TO ' WS-OPERCD 001373
001374     END-IF.                                                       001374
001375                                                                   001375
001376     IF WS-CFGPTH = SPACES                                       001376
001377         MOVE 'config.properties' TO WS-CFGPTH                   001377
001378     END-IF.                                                      001378
001390 0100-EXIT.                                                        001390
001400     EXIT.                                                        001400
001410                                                                  001410
001420 0200-RUN-EXPORT.                                                  001420
001430     MOVE '0200-RUN-EXPORT' TO WS-PARA-NAME.                     001430
001440     MOVE WS-CFGPTH TO LK-FETCH-CONFIG-PATH.                     001440
001450     CALL 'FETCHDTF' USING LK-FETCH-CONFIG-PATH, WS-STAGING-NAME, 001450
001460               LK-FETCH-RETURN-CODE.                              001460
001470     MOVE LK-FETCH-RETURN-CODE TO WS-RUN-RETURN-CODE.            001470
001480     DISPLAY 'PASEXTR - EXPORT WROTE ' WS-STAGING-NAME-R.         001480
001490 0200-EXIT.                                                        001490
001500     EXIT.                                                        001500
001510                                                                  001510
001520 0300-RUN-TRANSLATE.                                               001520
001530     MOVE '0300-RUN-TRANSLATE' TO WS-PARA-NAME.                  001530
001540     MOVE WS-CFGPTH TO LK-XLATE-CONFIG-PATH.                     001540
001550     CALL 'VALTRANS' USING LK-XLATE-CONFIG-PATH, WS-NO-OVERRIDE, 001550
001560               LK-XLATE-RETURN-CODE.                              001560
001570     MOVE LK-XLATE-RETURN-CODE TO WS-RUN-RETURN-CODE.            001570
001580 0300-EXIT.                                                        001580
001590     EXIT.                                                        001590
001600                                                                  001600
001610 0400-RUN-FETCH-N-XLATE.                                          001610
001620     MOVE '0400-RUN-FETCH-N-XLATE' TO WS-PARA-NAME.              001620
001630     PERFORM 0200-RUN-EXPORT THRU 0200-EXIT.                      001630
001640     IF WS-RUN-RETURN-CODE NOT = ZERO                            001640
001650         DISPLAY 'PASEXTR - EXPORT STEP FAILED, TRANSLATE SKIPPED' 001650
001652         PERFORM 0410-DUMP-RC-BYTES THRU 0410-EXIT                001652
001660         GO TO 0400-EXIT                                          001660
001670     END-IF.                                                      001670
001680                                                                  001680
001690     MOVE WS-CFGPTH TO LK-XLATE-CONFIG-PATH.                     001690
001700     CALL 'VALTRANS' USING LK-XLATE-CONFIG-PATH, WS-STAGING-NAME, 001700
001710               LK-XLATE-RETURN-CODE.                              001710
001720     MOVE LK-XLATE-RETURN-CODE TO WS-RUN-RETURN-CODE.            001720
001730 0400-EXIT.                                                        001730
001740     EXIT.                                                        001740
001750                                                                  001750
001760*    DUMPS THE FETCH STEP'S COMP RETURN CODE ONE BYTE AT A TIME    001760
001770*    TO THE OPERATOR CONSOLE -- SEE THE LK-FETCH-RETURN-CODE-R     001770
001780*    REDEFINITION ABOVE FOR WHY A COMP FIELD NEEDS THIS.           001780
001790 0410-DUMP-RC-BYTES.                                              001790
001800     MOVE '0410-DUMP-RC-BYTES' TO WS-PARA-NAME.                   001800
001810     MOVE 1 TO WS-RC-BYTE-IDX.                                    001810
001820     PERFORM 0415-DISPLAY-ONE-BYTE THRU 0415-EXIT                 001820
001830         UNTIL WS-RC-BYTE-IDX > 2.                                001830
001840 0410-EXIT.                                                        001840
001850     EXIT.                                                        001850
001860                                                                  001860
001870 0415-DISPLAY-ONE-BYTE.                                            001870
001880     DISPLAY 'PASEXTR - EXPORT RC BYTE ' WS-RC-BYTE-IDX ' = '      001880
001890             LK-FETCH-RC-BYTE(WS-RC-BYTE-IDX).                    001890
001900     ADD 1 TO WS-RC-BYTE-IDX.                                     001900
001910 0415-EXIT.                                                        001910
001920     EXIT.                                                        001920
