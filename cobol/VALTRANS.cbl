000010 ID DIVISION.                                                     000010
000020 PROGRAM-ID.     VALTRANS.                                        000020
000030 AUTHOR.         W. L. TURNBOW.                                   000030
000040 INSTALLATION.   DATA SERVICES - BATCH EXTRACT GROUP.              000040
000050 DATE-WRITTEN.   03/20/88.                                        000050
000060 DATE-COMPILED.                                                   000060
000070 SECURITY.       NON-CONFIDENTIAL.                                000070
000080******************************************************************000080
000090*REMARKS.                                                        *000090
000100*    VALUE TRANSLATION ENGINE FOR THE PAS EXTRACTION SUITE.        *000100
000110*    CALLED BY PASEXTR FOR THE translate AND fetch_n_translate    *000110
000120*    OPERATIONS.                                                 *000120
000130*                                                                *000130
000140*    READS THE MAIN JOB CONFIG, LOADS THE GROUP-TO-GROUP CODE     *000140
000150*    MAPPING CSV INTO MEMORY, THEN FOR EVERY RECORD OF THE PIPE-   *000150
000160*    DELIMITED INPUT FILE TRANSLATES EACH COLUMN NAMED IN          *000160
000170*    fieldsToTranslate FROM ITS RAW CODE TO ITS DISPLAY VALUE,     *000170
000180*    WRITING THE RESULT TO THE OUTPUT FILE IN THE SAME COLUMN      *000180
000190*    ORDER.  COLUMNS NOT LISTED FOR TRANSLATION, AND VALUES WITH   *000190
000200*    NO MATCHING MAP ROW, PASS THROUGH UNCHANGED.                 *000200
000210*                                                                *000210
000220*    WHEN LK-OVERRIDE-INPUT IS NON-BLANK (SET BY PASEXTR AFTER A   *000220
000230*    fetch_n_translate EXTRACT) IT IS USED IN PLACE OF THE         *000230
000240*    inputFilePath CONFIGURED FOR THIS JOB.                       *000240
000250******************************************************************000250
000260*    CHANGE LOG                                                  *000260
000270*    ----------                                                  *000270
000280*    03/20/88  WLT  PAS-0121  ORIGINAL PROGRAM.                   *PS*01
000290*    09/14/91  WLT  PAS-0158  SHARED CFGLOAD SUBPROGRAM ADOPTED   *PS*02
000300*                   IN PLACE OF IN-LINE CONFIG PARSING.           *PS*02
000310*    02/07/97  MAO  PAS-0188  SHARED TRANSLATION GROUPS ADDED SO  *PS*03
000320*                   TWO COLUMNS CAN SHARE ONE MAP.                *PS*03
000330*    04/02/99  MAO  PAS-0201  Y2K REVIEW - NO DATE FIELDS IN      *PS*04
000340*                   THIS MODULE.  NO CHANGE REQUIRED.             *PS*04
000350*    11/08/03  KJP  PAS-0249  MALFORMED MAPPING ROWS NOW SKIPPED  *PS*05
000360*                   INSTEAD OF ABENDING THE JOB.                  *PS*05
000370*    01/05/09  KJP  PAS-0281  LK-OVERRIDE-INPUT ADDED FOR THE     *PS*06
000380*                   fetch_n_translate CHAIN FROM PASEXTR.         *PS*06
000382*    03/02/12  BTS  PAS-0249  FIXED -- A ROW WITH MORE THAN THREE *PS*07
000384*                   COLUMNS WAS SLIPPING PAST THE MALFORMED-ROW   *PS*07
000386*                   CHECK BECAUSE UNSTRING'S OWN TALLY STOPS AT   *PS*07
000388*                   THREE RECEIVING FIELDS.  0420 NOW REJECTS ON  *PS*07
000389*                   THE ACTUAL RAW COMMA COUNT FROM 0425.         *PS*07
000390*    11/03/17  BTS  PAS-0320  WS-RAW-COMMA-COUNT AND               *PS*08
000391*                   WS-MAP-CHAR-IDX RELEVELED 01 TO 77 -- BOTH     *PS*08
000392*                   ARE SCRATCH SCALARS, NEITHER PART OF A RECORD. *PS*08
000395******************************************************************000395
000400 ENVIRONMENT DIVISION.                                            000400
000410 CONFIGURATION SECTION.                                            000410
000420 SOURCE-COMPUTER. IBM-390.                                        000420
000430 OBJECT-COMPUTER. IBM-390.                                        000430
000440 SPECIAL-NAMES.                                                    000440
000450     C01 IS TOP-OF-FORM.                                          000450
000460 INPUT-OUTPUT SECTION.                                            000460
000470 FILE-CONTROL.                                                    000470
000480     SELECT XL-INPUT-FILE   ASSIGN TO WS-DYN-INPUT-PATH           000480
000490            ORGANIZATION IS LINE SEQUENTIAL                       000490
000500            FILE STATUS  IS WS-INPUT-STATUS.                      000500
000510     SELECT XL-OUTPUT-FILE  ASSIGN TO WS-DYN-OUTPUT-PATH          000510
000520            ORGANIZATION IS LINE SEQUENTIAL                       000520
000530            FILE STATUS  IS WS-OUTPUT-STATUS.                     000530
000540     SELECT XM-MAP-FILE     ASSIGN TO WS-DYN-MAP-PATH              000540
000550            ORGANIZATION IS LINE SEQUENTIAL                       000550
000560            FILE STATUS  IS WS-MAP-STATUS.                        000560
000570     SELECT XL-ERROR-LOG-FILE ASSIGN TO XLATERR                   000570
000580            ORGANIZATION IS LINE SEQUENTIAL                       000580
000590            FILE STATUS  IS WS-ERRLOG-STATUS.                     000590
000600 DATA DIVISION.                                                   000600
000610 FILE SECTION.                                                    000610
000620 FD  XL-INPUT-FILE                                                000620
000630     RECORDING MODE IS V.                                        000630
000640 01  XL-INPUT-INREC               PIC X(400).                    000640
000650 FD  XL-OUTPUT-FILE                                                000650
000660     RECORDING MODE IS V.                                        000660
000670 01  XL-OUTPUT-OUTREC             PIC X(400).                    000670
000680 FD  XM-MAP-FILE                                                  000680
000690     RECORDING MODE IS V.                                        000690
000700 01  XM-MAP-INREC                 PIC X(080).                    000700
000710 FD  XL-ERROR-LOG-FILE                                            000710
000720     RECORDING MODE IS V.                                        000720
000730 01  XL-ERRLOG-OUTREC             PIC X(132).                     000730
000740                                                                  000740
000750 WORKING-STORAGE SECTION.                                         000750
000760 01  WS-SWITCHES.                                                 000760
000770     05  WS-INPUT-STATUS            PIC X(02) VALUE SPACES.       000770
000780         88  WS-INPUT-OK            VALUE '00'.                   000780
000790     05  WS-INPUT-EOF               PIC X(01) VALUE 'N'.          000790
000800         88  WS-AT-INPUT-EOF        VALUE 'Y'.                   000800
000810     05  WS-OUTPUT-STATUS           PIC X(02) VALUE SPACES.       000810
000820         88  WS-OUTPUT-OK           VALUE '00'.                   000820
000830     05  WS-MAP-STATUS              PIC X(02) VALUE SPACES.       000830
000840         88  WS-MAP-OK              VALUE '00'.                   000840
000850     05  WS-MAP-EOF                 PIC X(01) VALUE 'N'.          000850
000860         88  WS-AT-MAP-EOF          VALUE 'Y'.                   000860
000870     05  WS-ERRLOG-STATUS           PIC X(02) VALUE SPACES.       000870
000880         88  WS-ERRLOG-OK           VALUE '00'.                   000880
000890     05  WS-FIRST-LINE-SW           PIC X(01) VALUE 'Y'.          000890
000900         88  WS-IS-FIRST-LINE       VALUE 'Y'.                   000900
000910     05  WS-MALFORMED-SW            PIC X(01) VALUE 'N'.          000910
000920         88  WS-ROW-IS-MALFORMED    VALUE 'Y'.                   000920
000930                                                                  000930
000940 01  WS-DYN-INPUT-PATH             PIC X(80) VALUE SPACES.        000940
000950 01  WS-DYN-OUTPUT-PATH            PIC X(80) VALUE SPACES.        000950
000960 01  WS-DYN-MAP-PATH               PIC X(80) VALUE SPACES.        000960
000970 01  WS-PARA-NAME                  PIC X(30) VALUE SPACES.        000970
000980 01  WS-REC-COUNT                  PIC 9(07) COMP-3 VALUE 0.      000980
000990 01  WS-SKIPPED-COUNT              PIC 9(05) COMP-3 VALUE 0.      000990
001005 77  WS-RAW-COMMA-COUNT            PIC 9(03) COMP-3 VALUE 0.      001005
001008 77  WS-MAP-CHAR-IDX               PIC 9(02) COMP VALUE 0.        001008
001010 01  WS-COLON-TALLY                PIC 9(03) COMP-3 VALUE 0.      001010
001020 01  WS-WORK-VALUE                 PIC X(30) VALUE SPACES.        001020
001030 01  WS-RESOLVED-GROUP             PIC X(20) VALUE SPACES.        001030
001035 01  WS-LINE-ACCUM                 PIC X(400) VALUE SPACES.       001035
001040                                                                  001040
001050*    REDEFINITION OF THE OUTGOING ERROR LOG LINE AS A DATE/TEXT   001050
001060*    PAIR SO THE DATE STAMP CAN BE MOVED IN SEPARATELY FROM THE    001060
001070*    MESSAGE TEXT WITHOUT A SECOND 01-LEVEL RECORD.                001070
001080 01  WS-ERRLOG-LINE.                                               001080
001090     05  WS-ERRLOG-DATE            PIC X(08).                    001090
001100     05  WS-ERRLOG-TEXT            PIC X(124).                   001100
001110 01  WS-ERRLOG-LINE-R REDEFINES WS-ERRLOG-LINE                    001110
001120           PIC X(132).                                            001120
001130                                                                  001130
001140*    COLUMN-PIECE VIEW OF A LOADED MAPPING LINE, USED ONLY TO      001140
001150*    COUNT DELIMITERS BEFORE THE REAL UNSTRING.                   001150
001160 01  WS-MAP-TALLY-VIEW REDEFINES XM-MAP-LINE.                     001160
001170     05  WS-MAP-TALLY-CHAR  PIC X(01) OCCURS 80 TIMES.            001170
001180                                                                  001180
001190 01  LK-CFG-FUNCTION-CODE          PIC X(04).                    001190
001200 01  LK-CFG-RETURN-CODE            PIC S9(4) COMP.                001200
001210                                                                  001210
001220 COPY CFGMAIN.                                                    001220
001230 COPY CFGDB.                                                      001230
001240 COPY XLATREC.                                                    001240
001250 COPY XLATTAB.                                                    001250
001260                                                                  001260
001270*    REDEFINITION OF THE HEADER-TABLE GROUP NAME AS A SHORTER     001270
001280*    8-CHARACTER ALIAS, USED WHEN BUILDING THE ERROR LOG LINE SO  001280
001290*    A LONG GROUP NAME DOES NOT OVERRUN THE MESSAGE TEXT FIELD.   001290
001300 01  XL-HDR-GROUP-SHORT REDEFINES XL-HDR-GROUP                    001300
001310           PIC X(20).                                             001310
001320                                                                  001320
001330 LINKAGE SECTION.                                                  001330
001340 01  LK-CONFIG-PATH                PIC X(80).                    001340
001350 01  LK-OVERRIDE-INPUT             PIC X(44).                    001350
001360 01  LK-RETURN-CODE                PIC S9(4) COMP.                001360
001370                                                                  001370
001380 PROCEDURE DIVISION USING LK-CONFIG-PATH, LK-OVERRIDE-INPUT,       001380
001390           LK-RETURN-CODE.                                        001390
001400                                                                  001400
001410 0000-MAIN-LINE.                                                  001410
001420     MOVE '0000-MAIN-LINE' TO WS-PARA-NAME.                      001420
001430     MOVE ZERO TO LK-RETURN-CODE.                                 001430
001440                                                                  001440
001450     PERFORM 0100-LOAD-MAIN-CONFIG   THRU 0100-EXIT.              001450
001460     IF LK-RETURN-CODE NOT = ZERO                                001460
001470         GO TO 0000-EXIT                                          001470
001480     END-IF.                                                      001480
001490                                                                  001490
001500     PERFORM 0200-RESOLVE-INPUT-PATH THRU 0200-EXIT.              001500
001510     PERFORM 0300-BUILD-CONTROL-TABLES THRU 0300-EXIT.            001510
001520     PERFORM 0400-LOAD-TRANSLATION-MAP THRU 0400-EXIT.            001520
001530     IF LK-RETURN-CODE NOT = ZERO                                001530
001540         GO TO 0000-EXIT                                          001540
001550     END-IF.                                                      001550
001560                                                                  001560
001570     PERFORM 0500-OPEN-DATA-FILES    THRU 0500-EXIT.              001570
001580     IF LK-RETURN-CODE NOT = ZERO                                001580
001590         GO TO 0000-EXIT                                          001590
001600     END-IF.                                                      001600
001610                                                                  001610
001620     MOVE 'N' TO WS-INPUT-EOF.                                    001620
001630     MOVE 'Y' TO WS-FIRST-LINE-SW.                                001630
001640     PERFORM 0900-READ-ONE-RECORD THRU 0900-EXIT                  001640
001650             UNTIL WS-AT-INPUT-EOF.                                001650
001660     CLOSE XL-INPUT-FILE, XL-OUTPUT-FILE.                         001660
001670 0000-EXIT.                                                        001670
001680     GOBACK.                                                      001680
001690                                                                  001690
001700 0100-LOAD-MAIN-CONFIG.                                            001700
001710     MOVE '0100-LOAD-MAIN-CONFIG' TO WS-PARA-NAME.                001710
001720     MOVE 'MAIN' TO LK-CFG-FUNCTION-CODE.                         001720
001730     CALL 'CFGLOAD' USING LK-CFG-FUNCTION-CODE, LK-CONFIG-PATH,   001730
001740               CM-CONFIG-RECORD, CD-DBCONFIG-RECORD,              001740
001750               LK-CFG-RETURN-CODE.                                001750
001760     IF LK-CFG-RETURN-CODE NOT = ZERO                            001760
001770         MOVE 12 TO LK-RETURN-CODE                                001770
001780         PERFORM 0800-LOG-ERROR THRU 0800-EXIT                   001780
001790     END-IF.                                                      001790
001800 0100-EXIT.                                                        001800
001810     EXIT.                                                        001810
001820                                                                  001820
001830 0200-RESOLVE-INPUT-PATH.                                         001830
001840     MOVE '0200-RESOLVE-INPUT-PATH' TO WS-PARA-NAME.              001840
001850     IF LK-OVERRIDE-INPUT NOT = SPACES                           001850
001860         MOVE LK-OVERRIDE-INPUT TO WS-DYN-INPUT-PATH              001860
001870     ELSE                                                         001870
001880         MOVE CM-INPUT-FILE-PATH TO WS-DYN-INPUT-PATH             001880
001890     END-IF.                                                      001890
001900     MOVE CM-OUTPUT-FILE-PATH     TO WS-DYN-OUTPUT-PATH.          001900
001910     MOVE CM-TRANSLATION-FILE-PATH TO WS-DYN-MAP-PATH.            001910
001920 0200-EXIT.                                                        001920
001930     EXIT.                                                        001930
001940                                                                  001940
001950 0300-BUILD-CONTROL-TABLES.                                        001950
001960     MOVE '0300-BUILD-CONTROL-TABLES' TO WS-PARA-NAME.            001960
001970     INITIALIZE XT-FIELD-TABLE.                                   001970
001980     MOVE CM-FIELDS-TO-XLATE TO XS-LIST-TEXT.                     001980
001990     MOVE 1 TO XS-LIST-PTR.                                       001990
001995     PERFORM 0305-SPLIT-ONE-FIELD THRU 0305-EXIT                  001995
001996             UNTIL XS-LIST-PTR > LENGTH OF XS-LIST-TEXT           001996
001997                OR XS-LIST-TEXT (XS-LIST-PTR:1) = SPACE.          001997
002120                                                                  002120
002130     INITIALIZE XT-GROUP-TABLE.                                   002130
002140     MOVE CM-SHARED-XLATE-GROUPS TO XS-LIST-TEXT.                 002140
002150     MOVE 1 TO XS-LIST-PTR.                                       002150
002155     PERFORM 0315-SPLIT-ONE-GROUP THRU 0315-EXIT                  002155
002156             UNTIL XS-LIST-PTR > LENGTH OF XS-LIST-TEXT           002156
002157                OR XS-LIST-TEXT (XS-LIST-PTR:1) = SPACE.          002157
002270 0300-EXIT.                                                        002270
002280     EXIT.                                                        002280
002281                                                                  002281
002282 0305-SPLIT-ONE-FIELD.                                            002282
002283     MOVE '0305-SPLIT-ONE-FIELD' TO WS-PARA-NAME.                002283
002284     UNSTRING XS-LIST-TEXT DELIMITED BY ','                      002284
002285         INTO XS-ONE-TOKEN                                       002285
002286         WITH POINTER XS-LIST-PTR                                002286
002287     END-UNSTRING.                                                002287
002288     IF XS-ONE-TOKEN NOT = SPACES                                 002288
002289         ADD 1 TO XT-FIELD-COUNT                                  002289
002290         MOVE XS-ONE-TOKEN TO XT-FIELD-NAME (XT-FIELD-COUNT)     002290
002291     END-IF.                                                      002291
002292     MOVE SPACES TO XS-ONE-TOKEN.                                 002292
002293 0305-EXIT.                                                        002293
002294     EXIT.                                                        002294
002295                                                                  002295
002296 0315-SPLIT-ONE-GROUP.                                            002296
002297     MOVE '0315-SPLIT-ONE-GROUP' TO WS-PARA-NAME.                002297
002298     UNSTRING XS-LIST-TEXT DELIMITED BY ','                      002298
002299         INTO XS-ONE-TOKEN                                       002299
002301         WITH POINTER XS-LIST-PTR                                002301
002302     END-UNSTRING.                                                002302
002303     IF XS-ONE-TOKEN NOT = SPACES                                 002303
002304         PERFORM 0310-SPLIT-GROUP-PAIR THRU 0310-EXIT            002304
002305     END-IF.                                                      002305
002306     MOVE SPACES TO XS-ONE-TOKEN.                                 002306
002307 0315-EXIT.                                                       002307
002308     EXIT.                                                        002308
002309                                                                  002309
002310 0310-SPLIT-GROUP-PAIR.                                            002310
002311     MOVE '0310-SPLIT-GROUP-PAIR' TO WS-PARA-NAME.               002311
002320     MOVE 0 TO XS-COLON-POS.                                      002320
002330     UNSTRING XS-ONE-TOKEN DELIMITED BY ':'                      002330
002340         INTO XT-GROUP-FIELD (XT-GROUP-COUNT + 1)                002340
002350              XT-GROUP-NAME  (XT-GROUP-COUNT + 1)                002350
002360         TALLYING IN XS-COLON-POS.                                002360
002370     IF XS-COLON-POS = 2                                          002370
002380         ADD 1 TO XT-GROUP-COUNT                                  002380
002390     END-IF.                                                      002390
002400 0310-EXIT.                                                        002400
002410     EXIT.                                                        002410
002420                                                                  002420
002430 0400-LOAD-TRANSLATION-MAP.                                        002430
002440     MOVE '0400-LOAD-TRANSLATION-MAP' TO WS-PARA-NAME.            002440
002450     INITIALIZE XT-MAP-TABLE.                                     002450
002460     OPEN INPUT XM-MAP-FILE.                                      002460
002470     IF NOT WS-MAP-OK                                             002470
002480         MOVE 14 TO LK-RETURN-CODE                                002480
002490         MOVE 'COULD NOT OPEN TRANSLATION MAP FILE'                002490
002500             TO WS-ERRLOG-TEXT                                    002500
002510         PERFORM 0800-LOG-ERROR THRU 0800-EXIT                   002510
002520         GO TO 0400-EXIT                                          002520
002530     END-IF.                                                      002530
002540                                                                  002540
002550     MOVE 'N' TO WS-MAP-EOF.                                      002550
002560     PERFORM 0410-READ-ONE-MAP-LINE THRU 0410-EXIT               002560
002570             UNTIL WS-AT-MAP-EOF.                                  002570
002580     CLOSE XM-MAP-FILE.                                           002580
002590 0400-EXIT.                                                        002590
002600     EXIT.                                                        002600
002610                                                                  002610
002620 0410-READ-ONE-MAP-LINE.                                          002620
002630     MOVE '0410-READ-ONE-MAP-LINE' TO WS-PARA-NAME.              002630
002640     READ XM-MAP-FILE INTO XM-MAP-LINE                           002640
002650         AT END                                                   002650
002660             MOVE 'Y' TO WS-MAP-EOF                               002660
002670         NOT AT END                                               002670
002680             PERFORM 0420-PARSE-MAP-LINE THRU 0420-EXIT           002680
002690     END-READ.                                                    002690
002700 0410-EXIT.                                                        002700
002710     EXIT.                                                        002710
002720                                                                  002720
002730 0420-PARSE-MAP-LINE.                                             002730
002740     MOVE '0420-PARSE-MAP-LINE' TO WS-PARA-NAME.                 002740
002750*    A WELL-FORMED ROW HAS EXACTLY THREE COMMA-SEPARATED          *PS*07
002752*    COLUMNS -- EXACTLY TWO COMMAS IN THE RAW LINE.  THE COMMAS   *PS*07
002754*    ARE COUNTED DIRECTLY (0425-COUNT-RAW-COMMAS) RATHER THAN     *PS*07
002756*    TRUSTING THE UNSTRING'S OWN TALLY, WHICH STOPS COUNTING      *PS*07
002758*    ONCE ITS THREE RECEIVING FIELDS ARE FULL -- A FOUR-OR-MORE   *PS*07
002760*    COLUMN ROW WOULD OTHERWISE UNSTRING ITS FIRST THREE PIECES   *PS*07
002762*    AND PASS THE = 3 TEST, LOADING A ROW THE JOB SHOULD HAVE     *PS*07
002764*    SKIPPED (PAS-0249).  ANYTHING OTHER THAN EXACTLY TWO RAW     *PS*07
002766*    COMMAS IS COUNTED AND SKIPPED RATHER THAN ABENDING THE JOB.  *PS*07
002780     MOVE SPACES TO XM-MAP-ROW.                                   002780
002790     PERFORM 0425-COUNT-RAW-COMMAS THRU 0425-EXIT.                002790
002800     UNSTRING XM-MAP-LINE DELIMITED BY ','                       002800
002810         INTO XM-GROUP-NAME, XM-FROM-VALUE, XM-TO-VALUE.          002810
002830     IF WS-RAW-COMMA-COUNT = 2 AND XM-GROUP-NAME NOT = SPACES     002830
002840         ADD 1 TO XT-MAP-COUNT                                   002840
002850         MOVE XM-GROUP-NAME TO XT-MAP-GROUP (XT-MAP-COUNT)       002850
002860         MOVE XM-FROM-VALUE TO XT-MAP-FROM  (XT-MAP-COUNT)       002860
002870         MOVE XM-TO-VALUE   TO XT-MAP-TO    (XT-MAP-COUNT)       002870
002880     ELSE                                                         002880
002890         ADD 1 TO WS-SKIPPED-COUNT                               002890
002894         DISPLAY 'VALTRANS - MAP LINE SKIPPED, COMMAS FOUND='     002894
002896                 WS-RAW-COMMA-COUNT                               002896
002900     END-IF.                                                      002900
002910 0420-EXIT.                                                        002910
002920     EXIT.                                                        002920
002921                                                                  002921
002922*    WALKS THE RAW MAPPING LINE ONE BYTE AT A TIME THROUGH ITS     *PS*07
002923*    FLAT CHARACTER VIEW TO COUNT ACTUAL COMMAS PRESENT -- THIS    *PS*07
002924*    IS THE REAL COLUMN-COUNT TEST 0420 ACCEPTS OR REJECTS A ROW   *PS*07
002925*    ON, NOT JUST A DIAGNOSTIC FOR THE SKIP-PATH DISPLAY.          *PS*07
002926 0425-COUNT-RAW-COMMAS.                                            002926
002927     MOVE '0425-COUNT-RAW-COMMAS' TO WS-PARA-NAME.                002927
002928     MOVE 0 TO WS-RAW-COMMA-COUNT.                                 002928
002929     MOVE 1 TO WS-MAP-CHAR-IDX.                                    002929
002930     PERFORM 0427-TEST-ONE-CHAR THRU 0427-EXIT                     002930
002931         UNTIL WS-MAP-CHAR-IDX > 80.                               002931
002932 0425-EXIT.                                                        002932
002933     EXIT.                                                        002933
002934                                                                  002934
002935 0427-TEST-ONE-CHAR.                                               002935
002936     IF WS-MAP-TALLY-CHAR (WS-MAP-CHAR-IDX) = ','                 002936
002937         ADD 1 TO WS-RAW-COMMA-COUNT                               002937
002938     END-IF.                                                      002938
002939     ADD 1 TO WS-MAP-CHAR-IDX.                                     002939
002942 0427-EXIT.                                                        002942
002943     EXIT.                                                        002943
002944                                                                  002944
002945 0500-OPEN-DATA-FILES.                                            002945
002950     MOVE '0500-OPEN-DATA-FILES' TO WS-PARA-NAME.                002950
002960     OPEN INPUT  XL-INPUT-FILE.                                   002960
002970     OPEN OUTPUT XL-OUTPUT-FILE.                                  002970
002980     IF NOT WS-INPUT-OK OR NOT WS-OUTPUT-OK                      002980
002990         MOVE 16 TO LK-RETURN-CODE                                002990
003000         MOVE 'COULD NOT OPEN INPUT OR OUTPUT FILE'               003000
003010             TO WS-ERRLOG-TEXT                                    003010
003020         PERFORM 0800-LOG-ERROR THRU 0800-EXIT                   003020
003030     END-IF.                                                      003030
003040 0500-EXIT.                                                        003040
003050     EXIT.                                                        003050
003060                                                                  003060
003070 0900-READ-ONE-RECORD.                                            003070
003080     MOVE '0900-READ-ONE-RECORD' TO WS-PARA-NAME.                003080
003090     READ XL-INPUT-FILE INTO XL-LINE-BUFFER                      003090
003100         AT END                                                   003100
003110             MOVE 'Y' TO WS-INPUT-EOF                            003110
003120         NOT AT END                                               003120
003130             IF WS-IS-FIRST-LINE                                  003130
003140                 PERFORM 0600-SPLIT-HEADER-LINE THRU 0600-EXIT   003140
003150                 MOVE XL-LINE-BUFFER TO XL-OUTPUT-OUTREC         003150
003160                 WRITE XL-OUTPUT-OUTREC                          003160
003170                 MOVE 'N' TO WS-FIRST-LINE-SW                    003170
003180             ELSE                                                 003180
003190                 PERFORM 0700-PROCESS-DATA-LINE THRU 0700-EXIT   003190
003200                 ADD 1 TO WS-REC-COUNT                           003200
003210             END-IF                                               003210
003220     END-READ.                                                    003220
003230 0900-EXIT.                                                        003230
003240     EXIT.                                                        003240
003250                                                                  003250
003260 0600-SPLIT-HEADER-LINE.                                          003260
003270     MOVE '0600-SPLIT-HEADER-LINE' TO WS-PARA-NAME.              003270
003280     INITIALIZE XL-HEADER-TABLE.                                  003280
003290     MOVE 1 TO XS-LIST-PTR.                                       003290
003295     PERFORM 0605-SPLIT-ONE-HEADER THRU 0605-EXIT                003295
003296             UNTIL XS-LIST-PTR > LENGTH OF XL-LINE-BUFFER         003296
003297                OR XL-LINE-BUFFER (XS-LIST-PTR:1) = SPACE.       003297
003410 0600-EXIT.                                                        003410
003420     EXIT.                                                        003420
003421                                                                  003421
003422 0605-SPLIT-ONE-HEADER.                                           003422
003423     MOVE '0605-SPLIT-ONE-HEADER' TO WS-PARA-NAME.               003423
003424     UNSTRING XL-LINE-BUFFER DELIMITED BY '|'                    003424
003425         INTO XS-ONE-TOKEN                                       003425
003426         WITH POINTER XS-LIST-PTR                                003426
003427     END-UNSTRING.                                                003427
003428     ADD 1 TO XL-HDR-COUNT.                                       003428
003429     MOVE XS-ONE-TOKEN TO XL-HDR-NAME (XL-HDR-COUNT).            003429
003431     PERFORM 0610-SET-TRANSLATE-FLAG THRU 0610-EXIT.              003431
003432     MOVE SPACES TO XS-ONE-TOKEN.                                 003432
003433 0605-EXIT.                                                        003433
003434     EXIT.                                                        003434
003435                                                                  003435
003440 0610-SET-TRANSLATE-FLAG.                                         003440
003450     MOVE '0610-SET-TRANSLATE-FLAG' TO WS-PARA-NAME.             003450
003460     MOVE 'N' TO XL-HDR-TRANSLATABLE (XL-HDR-COUNT).             003460
003470     SET XT-FIELD-IDX TO 1.                                       003470
003480     SEARCH XT-FIELD-ENTRY                                        003480
003490         AT END                                                   003490
003500             CONTINUE                                             003500
003510         WHEN XT-FIELD-NAME (XT-FIELD-IDX) =                     003510
003520                 XL-HDR-NAME (XL-HDR-COUNT)                       003520
003530             MOVE 'Y' TO XL-HDR-TRANSLATABLE (XL-HDR-COUNT)       003530
003540     END-SEARCH.                                                  003540
003550     IF XL-HDR-IS-XLATABLE (XL-HDR-COUNT)                         003550
003560         PERFORM 0710-RESOLVE-GROUP THRU 0710-EXIT               003560
003570     END-IF.                                                      003570
003580 0610-EXIT.                                                        003580
003590     EXIT.                                                        003590
003600                                                                  003600
003610 0700-PROCESS-DATA-LINE.                                          003610
003620     MOVE '0700-PROCESS-DATA-LINE' TO WS-PARA-NAME.              003620
003630     MOVE 1 TO XS-LIST-PTR.                                      003630
003640     SET XL-HDR-IDX TO 1.                                        003640
003650     MOVE SPACES TO WS-ERRLOG-TEXT.                              003650
003655     PERFORM 0705-SPLIT-ONE-DATA-COL THRU 0705-EXIT              003655
003656             UNTIL XL-HDR-IDX > XL-HDR-COUNT.                    003656
003780     PERFORM 0750-WRITE-OUTPUT-LINE THRU 0750-EXIT.              003780
003790 0700-EXIT.                                                        003790
003800     EXIT.                                                        003800
003801                                                                  003801
003802 0705-SPLIT-ONE-DATA-COL.                                         003802
003803     MOVE '0705-SPLIT-ONE-DATA-COL' TO WS-PARA-NAME.             003803
003804     UNSTRING XL-LINE-BUFFER DELIMITED BY '|'                    003804
003805         INTO XS-ONE-TOKEN                                       003805
003806         WITH POINTER XS-LIST-PTR                                003806
003807     END-UNSTRING.                                                003807
003808     IF XL-HDR-IS-XLATABLE (XL-HDR-IDX)                          003808
003809         PERFORM 0720-TRANSLATE-ONE-FIELD THRU 0720-EXIT         003809
003811     END-IF.                                                      003811
003812     MOVE XS-ONE-TOKEN TO XL-HDR-VALUE (XL-HDR-IDX).             003812
003813     SET XL-HDR-IDX UP BY 1.                                      003813
003814     MOVE SPACES TO XS-ONE-TOKEN.                                 003814
003815 0705-EXIT.                                                        003815
003816     EXIT.                                                        003816
003817                                                                  003817
003820 0710-RESOLVE-GROUP.                                              003820
003830     MOVE '0710-RESOLVE-GROUP' TO WS-PARA-NAME.                  003830
003840*    A FIELD NOT LISTED IN sharedTranslationGroups IS ITS OWN     *PS*03
003850*    GROUP -- IT LOOKS UP THE MAPPING TABLE UNDER ITS OWN NAME.   *PS*03
003860     MOVE XL-HDR-NAME (XL-HDR-COUNT) TO WS-RESOLVED-GROUP.       003860
003870     SET XT-GROUP-IDX TO 1.                                       003870
003880     SEARCH XT-GROUP-ENTRY                                        003880
003890         AT END                                                   003890
003900             CONTINUE                                             003900
003910         WHEN XT-GROUP-FIELD (XT-GROUP-IDX) =                    003910
003920                 XL-HDR-NAME (XL-HDR-COUNT)                      003920
003930             MOVE XT-GROUP-NAME (XT-GROUP-IDX) TO                003930
003940                 WS-RESOLVED-GROUP                                003940
003950     END-SEARCH.                                                  003950
003960     MOVE WS-RESOLVED-GROUP TO XL-HDR-GROUP (XL-HDR-COUNT).       003960
003970 0710-EXIT.                                                        003970
003980     EXIT.                                                        003980
003990                                                                  003990
004000 0720-TRANSLATE-ONE-FIELD.                                        004000
004010     MOVE '0720-TRANSLATE-ONE-FIELD' TO WS-PARA-NAME.            004010
004020     MOVE XS-ONE-TOKEN TO WS-WORK-VALUE.                         004020
004030     PERFORM 0740-LOOKUP-MAP-TABLE THRU 0740-EXIT.               004030
004040     MOVE WS-WORK-VALUE TO XS-ONE-TOKEN.                         004040
004050 0720-EXIT.                                                        004050
004060     EXIT.                                                        004060
004070                                                                  004070
004080 0740-LOOKUP-MAP-TABLE.                                            004080
004090     MOVE '0740-LOOKUP-MAP-TABLE' TO WS-PARA-NAME.               004090
004100*    NO MATCHING ROW IS NOT AN ERROR -- THE RAW VALUE PASSES      *PS*05
004110*    THROUGH UNCHANGED (PAS-0249).                                *PS*05
004120     SET XT-MAP-IDX TO 1.                                         004120
004130     SEARCH XT-MAP-ENTRY                                          004130
004140         AT END                                                   004140
004150             CONTINUE                                             004150
004160         WHEN XT-MAP-GROUP (XT-MAP-IDX) =                        004160
004170                 XL-HDR-GROUP (XL-HDR-IDX)                        004170
004180             AND XT-MAP-FROM (XT-MAP-IDX) = WS-WORK-VALUE         004180
004190             MOVE XT-MAP-TO (XT-MAP-IDX) TO WS-WORK-VALUE         004190
004200     END-SEARCH.                                                  004200
004210 0740-EXIT.                                                        004210
004220     EXIT.                                                        004220
004230                                                                  004230
004240 0750-WRITE-OUTPUT-LINE.                                          004240
004250     MOVE '0750-WRITE-OUTPUT-LINE' TO WS-PARA-NAME.              004250
004260     MOVE SPACES TO WS-LINE-ACCUM.                                004260
004270     SET XL-HDR-IDX TO 1.                                         004270
004275     PERFORM 0755-APPEND-ONE-COLUMN THRU 0755-EXIT               004275
004276             UNTIL XL-HDR-IDX > XL-HDR-COUNT.                    004276
004410     MOVE WS-LINE-ACCUM TO XL-OUTPUT-OUTREC.                     004410
004420     WRITE XL-OUTPUT-OUTREC.                                      004420
004430 0750-EXIT.                                                        004430
004431     EXIT.                                                        004431
004432                                                                  004432
004433 0755-APPEND-ONE-COLUMN.                                          004433
004434     MOVE '0755-APPEND-ONE-COLUMN' TO WS-PARA-NAME.              004434
004435     IF XL-HDR-IDX = 1                                            004435
004436         STRING XL-HDR-VALUE (XL-HDR-IDX) DELIMITED BY SPACE      004436
004437             INTO WS-LINE-ACCUM                                   004437
004438     ELSE                                                         004438
004439         STRING WS-LINE-ACCUM DELIMITED BY SPACE                  004439
004441                '|' DELIMITED BY SIZE                             004441
004442                XL-HDR-VALUE (XL-HDR-IDX) DELIMITED BY SPACE      004442
004443             INTO XL-LINE-BUFFER                                  004443
004444         MOVE XL-LINE-BUFFER TO WS-LINE-ACCUM                     004444
004445     END-IF.                                                      004445
004446     SET XL-HDR-IDX UP BY 1.                                      004446
004447 0755-EXIT.                                                        004447
004448     EXIT.                                                        004448
004449                                                                  004449
004450 0800-LOG-ERROR.                                                  004450
004460     MOVE '0800-LOG-ERROR' TO WS-PARA-NAME.                      004460
004470     OPEN EXTEND XL-ERROR-LOG-FILE.                               004470
004480     IF NOT WS-ERRLOG-OK                                          004480
004490         OPEN OUTPUT XL-ERROR-LOG-FILE                            004490
004500     END-IF.                                                      004500
004510     MOVE '00000000' TO WS-ERRLOG-DATE.                           004510
004520     MOVE WS-ERRLOG-LINE-R TO XL-ERRLOG-OUTREC.                   004520
004530     WRITE XL-ERRLOG-OUTREC.                                      004530
004540     CLOSE XL-ERROR-LOG-FILE.                                     004540
004550 0800-EXIT.                                                        004550
004560     EXIT.                                                        004560
