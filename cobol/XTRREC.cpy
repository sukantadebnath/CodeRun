000100***************************************************************** 00000100
000200*                                                               * 00000200
000300*    X T R R E C   -   E X T R A C T E D   D A T A   R O W       * 00000300
000400*                                                               * 00000400
000500***************************************************************** 00000500
000600*    ONE ROW OF THE RESULT SET FETCHDTF COPIES OUT TO THE       * 00000600
000700*    STAGING FILE.  THE COLUMN SET IS FIXED HERE -- IN THE LIVE  * 00000700
000800*    SYSTEM THE COLUMNS ARE WHATEVER THE QUERY OR STORED         * 00000800
000900*    PROCEDURE RETURNS; THIS SHOP RUNS ONE REPRESENTATIVE        * 00000900
001000*    COLUMN SET FOR ALL EXTRACTS.  ALL VALUES ARE CARRIED AS     * 00001000
001100*    TEXT, NO NUMERIC EDITING OR CONVERSION ON THE WAY OUT.       * 00001100
001200*                                                               * 00001200
001300*    CL*01  02/13/87  RHG  TKT#PAS-0112  ORIGINAL COPYBOOK.      * 00001300
001400***************************************************************** 00001400
001500                                                                  00001500
001600 01  XR-SOURCE-ROW.                                               00001600
001700     05  XR-CUST-ID                 PIC X(10).                    00001700
001800     05  XR-REGION-CD               PIC X(04).                    00001800
001900     05  XR-STATUS-CD               PIC X(04).                    00001900
002000     05  XR-AMOUNT                  PIC X(15).                    00002000
002100     05  FILLER                     PIC X(067).                   00002100
002200                                                                  00002200
002300 01  XR-HEADER-LINE                 PIC X(100).                   00002300
002400 01  XR-DATA-LINE                   PIC X(100).                   00002400
