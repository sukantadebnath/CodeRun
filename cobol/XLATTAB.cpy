000100***************************************************************** 00000100
000200*                                                               * 00000200
000300*    X L A T T A B   -   T R A N S L A T I O N   T A B L E S    * 00000300
000400*                                                               * 00000400
000500***************************************************************** 00000500
000600*    XM-MAP-ROW   IS ONE LINE OF THE TRANSLATION MAPPING CSV     * 00000600
000700*    (GROUP,FROM-VALUE,TO-VALUE, NO HEADER ROW).                * 00000700
000800*                                                               * 00000800
000900*    XT-FIELD-TABLE  HOLDS fieldsToTranslate, ONE ENTRY PER      * 00000900
001000*    HEADER NAME ELIGIBLE FOR TRANSLATION.                      * 00001000
001100*                                                               * 00001100
001200*    XT-GROUP-TABLE  HOLDS sharedTranslationGroups, ONE ENTRY    * 00001200
001300*    PER field:group PAIR.  A FIELD NOT FOUND HERE IS ITS OWN    * 00001300
001400*    GROUP (SEE VALTRANS 0710-RESOLVE-GROUP).                   * 00001400
001500*                                                               * 00001500
001600*    XT-MAP-TABLE    IS THE IN-MEMORY (GROUP,FROM) TO (TO)       * 00001600
001700*    LOOKUP TABLE LOADED FROM THE MAPPING CSV.                  * 00001700
001800*                                                               * 00001800
001900*    CL*01  03/24/88  WLT  TKT#PAS-0121  ORIGINAL COPYBOOK --    * 00001900
001910*                   TABLES SPLIT OUT OF XLATREC FOR CLARITY.    * 00001910
002000***************************************************************** 00002000
002100                                                                  00002100
002200 01  XM-MAP-LINE                    PIC X(80).                   00002200
002300 01  XM-MAP-ROW.                                                  00002300
002400     05  XM-GROUP-NAME              PIC X(20).                   00002400
002500     05  XM-FROM-VALUE              PIC X(20).                   00002500
002600     05  XM-TO-VALUE                PIC X(20).                   00002600
002700     05  FILLER                     PIC X(020).                   00002700
002800                                                                  00002800
002900 01  XT-FIELD-TABLE.                                               00002900
003000     05  XT-FIELD-COUNT             PIC 9(03) COMP-3 VALUE 0.    00003000
003100     05  XT-FIELD-ENTRY OCCURS 40 TIMES                          00003100
003200             INDEXED BY XT-FIELD-IDX.                             00003200
003300         10  XT-FIELD-NAME          PIC X(30).                   00003300
003400                                                                  00003400
003500 01  XT-GROUP-TABLE.                                               00003500
003600     05  XT-GROUP-COUNT             PIC 9(03) COMP-3 VALUE 0.    00003600
003700     05  XT-GROUP-ENTRY OCCURS 40 TIMES                          00003700
003800             INDEXED BY XT-GROUP-IDX.                             00003800
003900         10  XT-GROUP-FIELD         PIC X(30).                   00003900
004000         10  XT-GROUP-NAME          PIC X(20).                   00004000
004100                                                                  00004100
004200 01  XT-MAP-TABLE.                                                 00004200
004300     05  XT-MAP-COUNT               PIC 9(05) COMP-3 VALUE 0.    00004300
004400     05  XT-MAP-ENTRY OCCURS 2000 TIMES                          00004400
004500             INDEXED BY XT-MAP-IDX.                               00004500
004600         10  XT-MAP-GROUP           PIC X(20).                   00004600
004700         10  XT-MAP-FROM            PIC X(20).                   00004700
004800         10  XT-MAP-TO              PIC X(20).                   00004800
004900                                                                  00004900
005000*    SCRATCH AREA FOR THE GENERIC COMMA-LIST SPLITTER SHARED      00005000
005100*    BY FETCHDTF AND VALTRANS (sharedTranslationGroups ENTRIES    00005100
005200*    ARE field:group PAIRS, SPLIT A SECOND TIME ON THE COLON).    00005200
005300 01  XS-CSV-WORK.                                                  00005300
005400     05  XS-LIST-TEXT               PIC X(200).                  00005400
005500     05  XS-LIST-PTR                PIC 9(03) COMP-3 VALUE 1.    00005500
005600     05  XS-ONE-TOKEN               PIC X(200).                  00005600
005700     05  XS-COLON-POS               PIC 9(03) COMP-3 VALUE 0.    00005700
