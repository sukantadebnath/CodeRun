000010 ID DIVISION.                                                     000010
000020 PROGRAM-ID.     CFGLOAD.                                         000020
000030 AUTHOR.         R. HUTCHENS.                                     000030
000040 INSTALLATION.   DATA SERVICES - BATCH EXTRACT GROUP.              000040
000050 DATE-WRITTEN.   02/06/87.                                        000050
000060 DATE-COMPILED.                                                   000060
000070 SECURITY.       NON-CONFIDENTIAL.                                000070
000080******************************************************************000080
000090*REMARKS.                                                        *000090
000100*    THIS MODULE IS CALLED BY FETCHDTF AND VALTRANS TO LOAD       *000100
000110*    A key=value PROPERTIES FILE INTO WORKING STORAGE.  ONE       *000110
000120*    CALL LOADS THE MAIN JOB CONFIG (CFGMAIN LAYOUT), A SECOND    *000120
000130*    LOADS THE DATABASE SUB-CONFIG NAMED BY db.config.path        *000130
000140*    (CFGDB LAYOUT).  CALLERS SELECT WHICH BY PASSING A           *000140
000150*    FUNCTION CODE OF 'MAIN' OR 'DBCF'.                           *000150
000160*                                                                *000160
000170*    INPUT.  LK-CONFIG-PATH - PATH OF THE PROPERTIES FILE.        *000170
000180*    OUTPUT. LK-MAIN-CONFIG OR LK-DB-CONFIG, WHICHEVER THE        *000180
000190*            FUNCTION CODE SELECTED.  THE OTHER AREA IS LEFT     *000190
000200*            UNCHANGED.                                          *000200
000210*                                                                *000210
000220*    UNRECOGNIZED KEYS IN THE PROPERTIES FILE ARE IGNORED, NOT    *000220
000230*    FLAGGED AS AN ERROR -- THIS SHOP'S LONGSTANDING LENIENT      *000230
000240*    key=value LOAD CONVENTION, CARRIED FORWARD FROM THE OLDER   *000240
000245*    CONFIG READERS THIS MODULE REPLACED.                        *000245
000250******************************************************************000250
000260*    CHANGE LOG                                                  *000260
000270*    ----------                                                  *000270
000280*    02/06/87  RHG  PAS-0112  ORIGINAL PROGRAM.                   *PS*01
000290*    09/14/91  WLT  PAS-0158  ADDED DBCF FUNCTION FOR THE         *PS*02
000300*                   SEPARATE DB CONFIG FILE -- WAS PART OF       *PS*02
000310*                   THE MAIN CONFIG BEFORE THIS RELEASE.          *PS*02
000320*    04/02/99  MAO  PAS-0201  Y2K REVIEW - NO DATE FIELDS IN      *PS*03
000330*                   THIS MODULE.  NO CHANGE REQUIRED.             *PS*03
000340*    11/08/03  KJP  PAS-0249  TRIM TRAILING BLANKS FROM THE       *PS*04
000350*                   key BEFORE THE EVALUATE SO A RAGGED-RIGHT     *PS*04
000360*                   KEY COLUMN STILL MATCHES.                     *PS*04
000365*    02/22/12  BTS  PAS-0297  REMARKS WORDING CLEANED UP --        *PS*05
000366*                   NO CHANGE TO LOGIC.                            *PS*05
000367*    07/30/16  BTS  PAS-0313  MAIN CONFIG KEY DISPATCH SWITCHED    *PS*06
000368*                   FROM LITERAL key COMPARES TO THE 88-LEVEL      *PS*06
000369*                   CM-KEY-IS-xxx CONDITIONS CFGMAIN NOW CARRIES   *PS*06
000370*                   ON CM-LINE-KEY.  LOGIC UNCHANGED.              *PS*06
000372*    11/03/17  BTS  PAS-0320  MAIN CONFIG LINE AND BLANK/COMMENT   *PS*07
000373*                   COUNTS NOW KEPT AND ECHOED TO THE OPERATOR     *PS*07
000374*                   AT CLOSE OF THE MAIN CONFIG FILE.              *PS*07
000375******************************************************************000375
000380 ENVIRONMENT DIVISION.                                            000380
000390 CONFIGURATION SECTION.                                            000390
000400 SOURCE-COMPUTER. IBM-390.                                        000400
000410 OBJECT-COMPUTER. IBM-390.                                        000410
000420 SPECIAL-NAMES.                                                    000420
000430     C01 IS TOP-OF-FORM.                                          000430
000440 INPUT-OUTPUT SECTION.                                            000440
000450 FILE-CONTROL.                                                    000450
000460     SELECT CM-CONFIG-FILE ASSIGN TO WS-DYN-CONFIG-PATH           000460
000470            ORGANIZATION IS LINE SEQUENTIAL                       000470
000480            FILE STATUS  IS WS-CONFIG-STATUS.                     000480
000490     SELECT CD-DBCF-FILE   ASSIGN TO WS-DYN-CONFIG-PATH           000490
000500            ORGANIZATION IS LINE SEQUENTIAL                       000500
000510            FILE STATUS  IS WS-CONFIG-STATUS.                     000510
000520 DATA DIVISION.                                                   000520
000530 FILE SECTION.                                                    000530
000540 FD  CM-CONFIG-FILE                                               000540
000550     RECORDING MODE IS V.                                        000550
000560 01  CM-CONFIG-INREC                PIC X(560).                   000560
000570 FD  CD-DBCF-FILE                                                  000570
000580     RECORDING MODE IS V.                                        000580
000590 01  CD-DBCF-INREC                  PIC X(220).                   000590
000600                                                                  000600
000610 WORKING-STORAGE SECTION.                                         000610
000620 01  WS-SWITCHES.                                                 000620
000630     05  WS-CONFIG-STATUS           PIC X(02) VALUE SPACES.       000630
000640         88  WS-CONFIG-OK           VALUE '00'.                   000640
000650     05  WS-CONFIG-EOF              PIC X(01) VALUE 'N'.          000650
000660         88  WS-AT-CONFIG-EOF       VALUE 'Y'.                    000660
000670 01  WS-DYN-CONFIG-PATH             PIC X(80) VALUE SPACES.        000670
000680 01  WS-KEY-LENGTH                  PIC S9(3) COMP-3 VALUE 0.      000680
000690 01  WS-EQUAL-SIGN-POS              PIC S9(3) COMP-3 VALUE 0.      000690
000691*    SCRATCH COUNTERS THAT BELONG TO NO RECORD -- LINES READ AND   000691
000692*    BLANK/COMMENT LINES SKIPPED, REPORTED TO THE OPERATOR AT      000692
000693*    CLOSE OF THE MAIN CONFIG FILE.                                000693
000694 77  WS-LINE-COUNT                  PIC 9(4)  COMP VALUE 0.        000694
000695 77  WS-BLANK-COUNT                 PIC 9(4)  COMP VALUE 0.        000695
000700 01  WS-PARA-NAME                   PIC X(30) VALUE SPACES.        000700
000701                                                                  000701
000702*    RAW VIEW OF THE COMPUTED KEY LENGTH, USED BY 0110-PARSE-      000702
000703*    MAIN-LINE TO DISPLAY THE PACKED COUNTER ON THE CONSOLE WHEN   000703
000704*    A BLANK KEY IS SKIPPED -- A ZERO COMP-3 FIELD DOES NOT        000704
000705*    DISPLAY READABLY WITHOUT A ROUTE AROUND ITS USAGE CLAUSE.     000705
000708 01  WS-KEY-LENGTH-R REDEFINES WS-KEY-LENGTH PIC S9(3) COMP-3.      000708
000709                                                                  000709
000710                                                                  000710
000720 COPY CFGMAIN.                                                    000720
000730 COPY CFGDB.                                                      000730
000740                                                                  000740
000750 LINKAGE SECTION.                                                 000750
000760 01  LK-FUNCTION-CODE               PIC X(04).                   000760
000770 01  LK-CONFIG-PATH                 PIC X(80).                   000770
000780 COPY CFGMAIN REPLACING CM-CONFIG-RECORD BY LK-MAIN-RECORD,         000780
000790          CM-CONFIG-LINE BY LK-MAIN-LINE.                          000790
000800 COPY CFGDB   REPLACING CD-DBCONFIG-RECORD BY LK-DB-RECORD,        000800
000810          CD-DBCONFIG-LINE BY LK-DB-LINE.                          000810
000840 01  LK-RETURN-CODE                 PIC S9(4) COMP.               000840
000850                                                                  000850
000855*    ALTERNATE VIEWS OF THE RETURNED LINKAGE RECORDS, KEPT HERE   000855
000856*    SO A FUTURE MAINTAINER CAN PATCH IN A DIAGNOSTIC DUMP OF     000856
000857*    EITHER CONFIG AREA AS ONE FLAT FIELD WITHOUT CHANGING THE    000857
000858*    CALLING SEQUENCE.                                            000858
000859 01  LK-MAIN-RECORD-R REDEFINES LK-MAIN-RECORD PIC X(1794).        000859
000861 01  LK-DB-RECORD-R   REDEFINES LK-DB-RECORD   PIC X(300).         000861
000862                                                                  000862
000863 PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-CONFIG-PATH,        000863
000870           LK-MAIN-RECORD, LK-DB-RECORD, LK-RETURN-CODE.           000870
000880                                                                  000880
000890 0000-MAIN-LINE.                                                  000890
000900     MOVE '0000-MAIN-LINE'    TO WS-PARA-NAME.                    000900
000910     MOVE ZERO                TO LK-RETURN-CODE.                  000910
000920     MOVE LK-CONFIG-PATH       TO WS-DYN-CONFIG-PATH.              000920
000930                                                                  000930
000940     EVALUATE LK-FUNCTION-CODE                                    000940
000950         WHEN 'MAIN'                                              000950
000960             PERFORM 0100-LOAD-MAIN-CONFIG THRU 0100-EXIT          000960
000970         WHEN 'DBCF'                                              000970
000980             PERFORM 0200-LOAD-DB-CONFIG   THRU 0200-EXIT          000980
000990         WHEN OTHER                                                000990
001000             MOVE -1              TO LK-RETURN-CODE                001000
001010     END-EVALUATE.                                                001010
001020                                                                  001020
001030     GOBACK.                                                      001030
001040                                                                  001040
001050 0100-LOAD-MAIN-CONFIG.                                           001050
001060     MOVE '0100-LOAD-MAIN-CONFIG' TO WS-PARA-NAME.                001060
001070     OPEN INPUT CM-CONFIG-FILE.                                   001070
001080     IF NOT WS-CONFIG-OK                                         001080
001090         MOVE -2 TO LK-RETURN-CODE                                001090
001100         GO TO 0100-EXIT                                          001100
001110     END-IF.                                                      001110
001120                                                                  001120
001130     MOVE 'N' TO WS-CONFIG-EOF.                                   001130
001140     PERFORM 0105-READ-MAIN-LINE THRU 0105-EXIT                    001140
001141             UNTIL WS-AT-CONFIG-EOF.                               001141
001220     CLOSE CM-CONFIG-FILE.                                        001220
001230     MOVE CM-CONFIG-RECORD TO LK-MAIN-RECORD.                     001230
001235     DISPLAY 'CFGLOAD - MAIN CONFIG LINES READ=' WS-LINE-COUNT    001235
001236             ' BLANK/COMMENT SKIPPED=' WS-BLANK-COUNT.            001236
001240 0100-EXIT.                                                       001240
001250     EXIT.                                                        001250
001260                                                                  001260
001261 0105-READ-MAIN-LINE.                                              001261
001262     MOVE '0105-READ-MAIN-LINE' TO WS-PARA-NAME.                  001262
001263     READ CM-CONFIG-FILE INTO CM-CONFIG-LINE                      001263
001264         AT END                                                   001264
001265             MOVE 'Y' TO WS-CONFIG-EOF                            001265
001266         NOT AT END                                               001266
001267             PERFORM 0110-PARSE-MAIN-LINE THRU 0110-EXIT          001267
001268     END-READ.                                                    001268
001269 0105-EXIT.                                                       001269
001271     EXIT.                                                        001271
001272                                                                  001272
001273 0110-PARSE-MAIN-LINE.                                            001273
001274     MOVE '0110-PARSE-MAIN-LINE' TO WS-PARA-NAME.                 001274
001275     ADD 1 TO WS-LINE-COUNT.                                     001275
001290*    TRIM TRAILING BLANKS FROM THE RAW key=value LINE SO A        *PS*04
001300*    RAGGED-RIGHT KEY COLUMN STILL MATCHES BELOW.                *PS*04
001310     UNSTRING CM-CONFIG-INREC DELIMITED BY '='                    001310
001320         INTO CM-LINE-KEY, CM-LINE-VALUE                          001320
001330     END-UNSTRING.                                                001330
001331     MOVE 0 TO WS-KEY-LENGTH.                                     001331
001332     INSPECT CM-LINE-KEY TALLYING WS-KEY-LENGTH                   001332
001333         FOR CHARACTERS BEFORE INITIAL ' '.                       001333
001334     IF WS-KEY-LENGTH = 0                                         001334
001335*        BLANK OR COMMENT LINE -- TOLERATED, NOT AN ERROR.  THE    001335
001336*        PACKED LENGTH COUNTER IS SHOWN RAW THROUGH THE BYTE       001336
001337*        VIEW BELOW SINCE A ZERO COMP-3 FIELD WILL NOT DISPLAY     001337
001338*        READABLY ON THE OPERATOR CONSOLE OTHERWISE.               001338
001339         ADD 1 TO WS-BLANK-COUNT                                  001339
001343         DISPLAY 'CFGLOAD - BLANK KEY SKIPPED, RAW LEN BYTES='     001343
001344                 WS-KEY-LENGTH-R                                  001344
001345         GO TO 0110-EXIT                                          001345
001346     END-IF.                                                      001346
001350     EVALUATE TRUE                                                001350
001360         WHEN CM-KEY-IS-DB-PATH                                   001360
001370             MOVE CM-LINE-VALUE TO CM-DB-CONFIG-PATH              001370
001380         WHEN CM-KEY-IS-EXEC-TYPE                                 001380
001390             MOVE CM-LINE-VALUE TO CM-EXECUTION-TYPE              001390
001400         WHEN CM-KEY-IS-SQL-QUERY                                 001400
001410             MOVE CM-LINE-VALUE TO CM-SQL-QUERY                   001410
001420         WHEN CM-KEY-IS-STORPROC-NAME                             001420
001430             MOVE CM-LINE-VALUE TO CM-STORPROC-NAME               001430
001440         WHEN CM-KEY-IS-STORPROC-PRMS                             001440
001450             MOVE CM-LINE-VALUE TO CM-STORPROC-PARAMS             001450
001460         WHEN CM-KEY-IS-SQL-PARAMS                                001460
001470             MOVE CM-LINE-VALUE TO CM-SQL-PARAMS                  001470
001480         WHEN CM-KEY-IS-FILE-PREFIX                               001480
001490             MOVE CM-LINE-VALUE TO CM-FILE-PREFIX                 001490
001500         WHEN CM-KEY-IS-DELIMITER                                 001500
001510             MOVE CM-LINE-VALUE TO CM-DELIMITER                   001510
001520         WHEN CM-KEY-IS-INPUT-PATH                                001520
001530             MOVE CM-LINE-VALUE TO CM-INPUT-FILE-PATH             001530
001540         WHEN CM-KEY-IS-XLATE-PATH                                001540
001550             MOVE CM-LINE-VALUE TO CM-TRANSLATION-FILE-PATH       001550
001560         WHEN CM-KEY-IS-FIELDS-XLATE                              001560
001570             MOVE CM-LINE-VALUE TO CM-FIELDS-TO-XLATE             001570
001580         WHEN CM-KEY-IS-SHARED-GRPS                               001580
001590             MOVE CM-LINE-VALUE TO CM-SHARED-XLATE-GROUPS         001590
001600         WHEN CM-KEY-IS-OUTPUT-PATH                               001600
001610             MOVE CM-LINE-VALUE TO CM-OUTPUT-FILE-PATH            001610
001620         WHEN OTHER                                               001620
001630*            UNRECOGNIZED KEY - IGNORED, SEE REMARKS ABOVE.       001630
001640             CONTINUE                                             001640
001650     END-EVALUATE.                                                001650
001660 0110-EXIT.                                                        001660
001670     EXIT.                                                        001670
001680                                                                  001680
001690 0200-LOAD-DB-CONFIG.                                             001690
001700     MOVE '0200-LOAD-DB-CONFIG' TO WS-PARA-NAME.                  001700
001710     OPEN INPUT CD-DBCF-FILE.                                     001710
001720     IF NOT WS-CONFIG-OK                                         001720
001730         MOVE -2 TO LK-RETURN-CODE                                001730
001740         GO TO 0200-EXIT                                          001740
001750     END-IF.                                                      001750
001760                                                                  001760
001770     MOVE 'N' TO WS-CONFIG-EOF.                                   001770
001780     PERFORM 0205-READ-DB-LINE THRU 0205-EXIT                      001780
001781             UNTIL WS-AT-CONFIG-EOF.                               001781
001860     CLOSE CD-DBCF-FILE.                                          001860
001870*    DECRYPT IS AN UNIMPLEMENTED PLACEHOLDER IN THE SOURCE        *PS*02
001880*    SYSTEM AND REMAINS A PASS-THROUGH HERE.  VALUES ARE          *PS*02
001890*    SUPPLIED ALREADY IN CLEAR TEXT IN THE DB CONFIG FILE.        *PS*02
001900     PERFORM 0250-DECRYPT-DB-FIELDS THRU 0250-EXIT.               001900
001910     MOVE CD-DBCONFIG-RECORD TO LK-DB-RECORD.                     001910
001920 0200-EXIT.                                                        001920
001930     EXIT.                                                        001930
001940                                                                  001940
001941 0205-READ-DB-LINE.                                               001941
001942     MOVE '0205-READ-DB-LINE' TO WS-PARA-NAME.                    001942
001943     READ CD-DBCF-FILE INTO CD-DBCONFIG-LINE                      001943
001944         AT END                                                   001944
001945             MOVE 'Y' TO WS-CONFIG-EOF                            001945
001946         NOT AT END                                               001946
001947             PERFORM 0210-PARSE-DB-LINE THRU 0210-EXIT            001947
001948     END-READ.                                                    001948
001949 0205-EXIT.                                                       001949
001951     EXIT.                                                        001951
001952                                                                  001952
001953 0210-PARSE-DB-LINE.                                              001953
001960     MOVE '0210-PARSE-DB-LINE' TO WS-PARA-NAME.                   001960
001970     UNSTRING CD-DBCF-INREC DELIMITED BY '='                      001970
001980         INTO CD-LINE-KEY, CD-LINE-VALUE                          001980
001990     END-UNSTRING.                                                001990
002000                                                                  002000
002010     EVALUATE CD-LINE-KEY                                         002010
002020         WHEN 'jdbc.url'                                          002020
002030             MOVE CD-LINE-VALUE TO CD-JDBC-URL                    002030
002040         WHEN 'jdbc.username'                                     002040
002050             MOVE CD-LINE-VALUE TO CD-JDBC-USERNAME                002050
002060         WHEN 'jdbc.password'                                     002060
002070             MOVE CD-LINE-VALUE TO CD-JDBC-PASSWORD                002070
002080         WHEN 'jdbc.schema'                                       002080
002090             MOVE CD-LINE-VALUE TO CD-JDBC-SCHEMA                  002090
002100         WHEN OTHER                                                002100
002110             CONTINUE                                              002110
002120     END-EVALUATE.                                                002120
002130 0210-EXIT.                                                        002130
002140     EXIT.                                                        002140
002150                                                                  002150
002160 0250-DECRYPT-DB-FIELDS.                                          002160
002170     MOVE '0250-DECRYPT-DB-FIELDS' TO WS-PARA-NAME.               002170
002180*    NO-OP PASS-THROUGH.  SEE REMARKS AT 0200-LOAD-DB-CONFIG.     002180
002190     CONTINUE.                                                    002190
002200 0250-EXIT.                                                       002200
002210     EXIT.                                                        002210
