000100***************************************************************** 00000100
000200*                                                               * 00000200
000300*    C F G D B   -   D A T A B A S E   C O N F I G               * 00000300
000400*                                                               * 00000400
000500***************************************************************** 00000500
000600*    FIELDS HOLD THE DB CONFIG PROPERTIES NAMED BY THE MAIN      * 00000600
000700*    JOB CONFIG'S db.config.path ENTRY.  THE jdbc.* VALUES ARE   * 00000700
000800*    CARRIED AS CLEAR TEXT -- SEE THE NO-OP DECRYPT PARAGRAPH    * 00000800
000900*    IN CFGLOAD.  NO LIVE CONNECTION IS EVER OPENED FROM THESE.  * 00000900
001000*                                                               * 00001000
001100*    CL*01  09/14/91  WLT  TKT#PAS-0158  ORIGINAL COPYBOOK --    * 00001100
001110*                   SPLIT OUT OF CFGMAIN WHEN THE DBCF FUNCTION  * 00001110
001120*                   WAS ADDED.                                  * 00001120
001200***************************************************************** 00001200
001300                                                                  00001300
001400 01  CD-DBCONFIG-RECORD.                                          00001400
001500     05  CD-JDBC-URL                PIC X(120).                  00001500
001600     05  CD-JDBC-USERNAME           PIC X(040).                  00001600
001700     05  CD-JDBC-PASSWORD           PIC X(040).                  00001700
001800     05  CD-JDBC-SCHEMA             PIC X(030).                  00001800
001900     05  FILLER                     PIC X(070).                  00001900
002000                                                                  00002000
002100 01  CD-DBCONFIG-LINE.                                            00002100
002200     05  CD-LINE-KEY                PIC X(40).                   00002200
002300     05  CD-LINE-VALUE              PIC X(160).                  00002300
002400     05  FILLER                     PIC X(020).                  00002400
