000100***************************************************************** 00000100
000200*                                                               * 00000200
000300*    C F G M A I N   -   M A I N   J O B   C O N F I G           * 00000300
000400*                                                               * 00000400
000500***************************************************************** 00000500
000600*    FIELDS HOLD THE MAIN JOB CONFIGURATION PROPERTIES, ONE      * 00000600
000700*    PROPERTY FILE PER RUN, read AS key=value LINES BY THE       * 00000700
000800*    CFGLOAD SUBPROGRAM.  FIELDS ARE NAMED TO MATCH THE          * 00000800
000900*    PROPERTY KEYS THEY CARRY (SEE THE 88-LEVEL CM-KEY-IS-xxx    * 00000900
001000*    CONDITIONS BELOW ON CM-LINE-KEY FOR THE key TEXT ITSELF --  * 00001000
001050*    CFGLOAD TESTS THEM VIA EVALUATE TRUE RATHER THAN COMPARING  * 00001050
001060*    CM-LINE-KEY AGAINST THE LITERAL key STRINGS DIRECTLY).      * 00001060
001100*                                                               * 00001100
001200*    CL*01  02/09/87  RHG  TKT#PAS-0112  ORIGINAL COPYBOOK.      * 00001200
001300***************************************************************** 00001300
001400                                                                  00001400
001500 01  CM-CONFIG-RECORD.                                            00001500
001600     05  CM-DB-CONFIG-PATH          PIC X(80).                    00001600
001700     05  CM-EXECUTION-TYPE          PIC X(20).                    00001700
001800     05  CM-SQL-QUERY               PIC X(500).                   00001800
001900     05  CM-STORPROC-NAME           PIC X(60).                    00001900
002000     05  CM-STORPROC-PARAMS         PIC X(200).                   00002000
002100     05  CM-SQL-PARAMS              PIC X(200).                   00002100
002200     05  CM-FILE-PREFIX             PIC X(40).                    00002200
002300     05  CM-DELIMITER               PIC X(01).                    00002300
002400     05  CM-INPUT-FILE-PATH         PIC X(80).                    00002400
002500     05  CM-TRANSLATION-FILE-PATH   PIC X(80).                    00002500
002600     05  CM-FIELDS-TO-XLATE         PIC X(200).                   00002600
002700     05  CM-SHARED-XLATE-GROUPS     PIC X(200).                   00002700
002800     05  CM-OUTPUT-FILE-PATH        PIC X(80).                    00002800
002900     05  FILLER                     PIC X(053).                   00002900
003000                                                                  00003000
003100 01  CM-CONFIG-LINE.                                               00003100
003200     05  CM-LINE-KEY                PIC X(40).                    00003200
003210         88  CM-KEY-IS-DB-PATH       VALUE 'db.config.path'.       00003210
003220         88  CM-KEY-IS-EXEC-TYPE     VALUE 'execution.type'.       00003220
003230         88  CM-KEY-IS-SQL-QUERY     VALUE 'sql.query'.            00003230
003240         88  CM-KEY-IS-STORPROC-NAME VALUE                         00003240
003241                                     'stored.procedure.name'.      00003241
003250         88  CM-KEY-IS-STORPROC-PRMS VALUE                         00003250
003251                                     'stored.procedure.params'.    00003251
003260         88  CM-KEY-IS-SQL-PARAMS    VALUE 'sql.params'.           00003260
003270         88  CM-KEY-IS-FILE-PREFIX   VALUE 'file.prefix'.          00003270
003280         88  CM-KEY-IS-DELIMITER     VALUE 'delimiter'.            00003280
003290         88  CM-KEY-IS-INPUT-PATH    VALUE 'inputFilePath'.        00003290
003300         88  CM-KEY-IS-XLATE-PATH    VALUE 'translationFilePath'.  00003300
003310         88  CM-KEY-IS-FIELDS-XLATE  VALUE 'fieldsToTranslate'.    00003310
003320         88  CM-KEY-IS-SHARED-GRPS   VALUE                         00003320
003321                                     'sharedTranslationGroups'.    00003321
003330         88  CM-KEY-IS-OUTPUT-PATH   VALUE 'outputFilePath'.       00003330
003340     05  CM-LINE-VALUE              PIC X(500).                   00003340
003350     05  FILLER                     PIC X(020).                   00003350
