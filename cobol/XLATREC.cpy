000100***************************************************************** 00000100
000200*                                                               * 00000200
000300*    X L A T R E C   -   T R A N S L A T I O N   D A T A  R O W  * 00000300
000400*                                                               * 00000400
000500***************************************************************** 00000500
000600*    ONE ROW OF THE PIPE-DELIMITED INPUT/OUTPUT FILE PROCESSED  * 00000700
000700*    BY VALTRANS.  THE FIELD LIST AND ORDER ARE WHATEVER THE    * 00000800
000800*    HEADER LINE OF THE ACTUAL INPUT FILE CONTAINS -- CUST-ID,  * 00000900
000900*    REGION-CD, STATUS-CD AND AMOUNT ARE THE REPRESENTATIVE     * 00001000
001000*    SAMPLE FIELD SET THIS SHOP'S TEST DATA CARRIES, NOT A      * 00001100
001100*    FIXED RECORD -- THE HEADER LINE IS SPLIT AT RUN TIME INTO   * 00001200
001150*    XL-HDR-NAME BELOW (SEE 0600-SPLIT-HEADER-LINE IN VALTRANS), * 00001250
001175*    SO NO FIXED CUST-ID/REGION-CD/... LAYOUT IS CARRIED HERE.   * 00001275
001200*                                                               * 00001300
001300*    CL*01  03/20/88  WLT  TKT#PAS-0121  ORIGINAL COPYBOOK.      * 00001400
001350*    CL*02  11/03/17  BTS  TKT#PAS-0320  DROPPED THE FIXED       * 00001450
001360*                   XL-DATA-ROW LAYOUT -- DEAD SINCE THE ORIGINAL* 00001460
001370*                   BUILD, NEVER READ OR WRITTEN BY VALTRANS,    * 00001470
001380*                   WHICH HAS ALWAYS PARSED ROWS THROUGH THE     * 00001480
001390*                   DYNAMIC HEADER TABLE BELOW INSTEAD.          * 00001490
001400***************************************************************** 00001500
001500                                                                  00001600
002300 01  XL-LINE-BUFFER                 PIC X(400).                   00002400
002400                                                                  00002500
002500*    WORKING TABLE HOLDING THE HEADER NAME / COLUMN POSITION      00002600
002600*    MAPPING FOR THE CURRENT INPUT FILE, ONE ENTRY PER PIPE-      00002700
002700*    DELIMITED COLUMN, BUILT FRESH FOR EVERY RUN.                 00002800
002800 01  XL-HEADER-TABLE.                                             00002900
002900     05  XL-HDR-COUNT               PIC 9(03) COMP-3 VALUE 0.    00003000
003000     05  XL-HDR-ENTRY OCCURS 40 TIMES                            00003100
003100             INDEXED BY XL-HDR-IDX.                               00003200
003200         10  XL-HDR-NAME            PIC X(30).                   00003300
003300         10  XL-HDR-VALUE           PIC X(30).                   00003400
003400         10  XL-HDR-TRANSLATABLE    PIC X(01) VALUE 'N'.          00003500
003500             88  XL-HDR-IS-XLATABLE      VALUE 'Y'.               00003600
003600         10  XL-HDR-GROUP           PIC X(20).                   00003700
